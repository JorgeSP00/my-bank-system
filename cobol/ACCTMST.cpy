000100* ACCTMST.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: ACCTMSTR   FROM FILE ACCTMST   OF LIBRARY TRFLIB    *
000400* ACCOUNT MASTER - ONE ROW PER CUSTOMER ACCOUNT, KEYED ON         *
000500* ACC-ID.  MAINTAINED BY TRFACMNT (CREATE/UPDATE) AND REWRITTEN   *
000600* BY TRFPOST WHEN A TRANSFER IS POSTED.                           *
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:                                              *
000900*-----------------------------------------------------------------*
001000* TAG    DEV     DATE       DESCRIPTION                           *
001100*------- ------- ---------- ---------------------------------    *
001200* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001300*                  MODERNISATION PROJECT MIG#8814                *
001400*-----------------------------------------------------------------*
001500     05  ACCTMST-RECORD                PIC X(125).
001600*
001700     05  ACCTMST-R  REDEFINES ACCTMST-RECORD.
001800         06  ACC-ID                    PIC X(12).
001900*                        UNIQUE ACCOUNT KEY
002000         06  ACC-NUMBER                PIC X(20).
002100*                        BUSINESS ACCOUNT NUMBER (UNIQUE, 5-20)
002200         06  ACC-OWNER-NAME             PIC X(30).
002300*                        OWNER NAME (2-50 CHARS, TRUNC TO 30)
002400         06  ACC-BALANCE               PIC S9(17)V99 COMP-3.
002500*                        CURRENT BALANCE - 2 DECIMALS
002600         06  ACC-STATUS                PIC X(08).
002700*                        ACTIVE / INACTIVE / BLOCKED
002800         06  ACC-VERSION               PIC 9(09).
002900*                        OPTIMISTIC LOCK VERSION - STARTS AT 0
003000         06  ACC-CREATED-TS            PIC X(26).
003100*                        CREATION TIMESTAMP
003200         06  FILLER                    PIC X(10).
