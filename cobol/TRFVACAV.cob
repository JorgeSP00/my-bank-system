000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVACAV.
000500 AUTHOR.         ANNIE REYES CRUZ.
000600 INSTALLATION.   TRFLIB CASH MANAGEMENT - BATCH TRANSFER SYSTEM.
000700 DATE-WRITTEN.   05 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                  IS CONFIDENTIAL AND MUST NOT BE COPIED OR
001100                  DISCLOSED WITHOUT AUTHORISATION.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK WHETHER AN
001400*               ACCOUNT IS AVAILABLE FOR A TRANSFER - I.E. THE
001500*               VERSION STATED ON THE REQUEST MATCHES THE
001600*               MASTER AND THE ACCOUNT STATUS IS ACTIVE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TRF003 - ACNRJR - 05/11/1991 - CASH MGMT MODERNISATION PROJECT  TRF003  
002200*                  - MIG#8814 - INITIAL VERSION, SPLIT OUT OF
002300*                    THE OLD BANK-ACCOUNT-TABLE CHECK ROUTINE.
002400* TRF017 - ACNRJR - 30/12/1998 - Y2K REMEDIATION - WK-C-COMMON    TRF017  
002500*                    DATE WORK AREA NOW CENTURY-AWARE.
002600* TRF044 - SKUMAR  - 14/02/2009 - REQ#22190 - NO LOGIC CHANGE,    TRF044  
002700*                    COMMENT CLEAN-UP ONLY.
002800* TRF081 - RJAIN   - 19/08/2019 - REQ#58317 - STATUS MUST BE      TRF081  
002900*                    EXACTLY "ACTIVE", TRAILING SPACES ONLY.
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800*
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM TRFVACAV **".
005300*
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600     COPY WKCOMM.
005700     COPY WKDTTM.
005800*
005900 01  WS-C-WORK-AREA.
006000     05  WS-C-STATUS-ACTIVE          PIC X(01)  VALUE "N".
006100         88  WS-STATUS-IS-ACTIVE                VALUE "Y".
006200     05  WS-C-VERSION-MATCH          PIC X(01)  VALUE "N".
006300         88  WS-VERSION-MATCHES                 VALUE "Y".
006350     05  FILLER                      PIC X(01).
006400*
006500*****************
006600 LINKAGE SECTION.
006700*****************
006800 COPY VACAV.
006900 EJECT
007000********************************************
007100 PROCEDURE DIVISION USING WK-C-VACAV-RECORD.
007200********************************************
007300 MAIN-MODULE.
007400     PERFORM A000-CHECK-AVAILABLE
007500        THRU A099-CHECK-AVAILABLE-EX.
007600     GOBACK.
007700*
007800*-----------------------------------------------------------------*
007900*  A000-CHECK-AVAILABLE                                           *
008000*  AVAILABILITY RULE : MASTER VERSION = REQUEST VERSION AND       *
008100*                      MASTER STATUS  = ACTIVE.                   *
008200*-----------------------------------------------------------------*
008300 A000-CHECK-AVAILABLE.
008400*-----------------------------------------------------------------*
008500     MOVE    "N"                     TO    WK-C-VACAV-AVAILABLE.
008600     MOVE    "N"                     TO    WS-C-STATUS-ACTIVE.
008700     MOVE    "N"                     TO    WS-C-VERSION-MATCH.
008800*
008900     IF  WK-C-VACAV-MST-VERSION = WK-C-VACAV-REQ-VERSION
009000         MOVE    "Y"                 TO    WS-C-VERSION-MATCH.
009100*
009200     IF  WK-C-VACAV-MST-STATUS = "ACTIVE  "                       TRF081  
009300         MOVE    "Y"                 TO    WS-C-STATUS-ACTIVE.
009400*
009500     IF  WS-VERSION-MATCHES
009600     AND WS-STATUS-IS-ACTIVE
009700         MOVE    "Y"                 TO    WK-C-VACAV-AVAILABLE.
009800*
009900 A099-CHECK-AVAILABLE-EX.
010000     EXIT.
010100*
010200******************************************************************
010300*************** END OF PROGRAM SOURCE  TRFVACAV ****************
010400******************************************************************
