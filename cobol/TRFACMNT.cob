000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFACMNT.
000500 AUTHOR.         ANNIE REYES CRUZ.
000600 INSTALLATION.   TRFLIB CASH MANAGEMENT - BATCH TRANSFER SYSTEM.
000700 DATE-WRITTEN.   06 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                  IS CONFIDENTIAL AND MUST NOT BE COPIED OR
001100                  DISCLOSED WITHOUT AUTHORISATION.
001200*
001300*DESCRIPTION :  BATCH ACCOUNT MAINTENANCE.  READS THE ACCOUNT
001400*               MAINTENANCE REQUEST FILE AND, FOR EACH REQUEST,
001500*               EITHER CREATES A NEW ACCOUNT MASTER ROW
001600*               (REJECTING A DUPLICATE ACCOUNT NUMBER) OR
001700*               UPDATES AN EXISTING ROW, BUMPING THE VERSION.
001800*               EVERY SUCCESSFUL CREATE OR UPDATE RAISES AN
001900*               OUTBOX EVENT VIA TRFOBXWR.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TRF006 - ACNRJR - 06/11/1991 - CASH MGMT MODERNISATION          TRF006  
002500*                  - MIG#8814 - INITIAL VERSION.
002600* TRF017 - ACNRJR - 30/12/1998 - Y2K REMEDIATION - ACCOUNT        TRF017  
002700*                    CREATED TIMESTAMP NOW CENTURY-AWARE.
002800* TRF058 - KTEO    - 09/09/2013 - REQ#36650 - OWNER NAME          TRF058  
002900*                    TRUNCATED TO 30 CHARACTERS ON CREATE AND
003000*                    UPDATE, NOT JUST ON THE SCREEN COPYBOOK.
003100* TRF079 - RJAIN   - 02/04/2019 - REQ#57902 - DUPLICATE ACCOUNT   TRF079
003200*                    NUMBER NOW DETECTED BY A FULL MASTER SCAN
003300*                    INSTEAD OF TRUSTING THE CALLING SYSTEM.
003310* TRF092 - PLIM    - 29/09/2022 - REQ#63602 - CREATE/UPDATE NOW   TRF092
003320*                    REJECTS ACCOUNT NUMBER UNDER 5 CHARACTERS,
003330*                    OWNER NAME UNDER 2 CHARACTERS, OR A NEGATIVE
003340*                    OPENING/NEW BALANCE - THESE WERE REACHING
003350*                    THE MASTER UNCHECKED.
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ACMREQ ASSIGN TO DDACMREQ
004700            ORGANIZATION      IS SEQUENTIAL
004800            ACCESS MODE       IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000*
005100     SELECT ACCTMST ASSIGN TO DATABASE-ACCTMST
005200            ORGANIZATION      IS INDEXED
005300            ACCESS MODE       IS DYNAMIC
005400            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  ACMREQ
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS ACMREQ-REC.
006500 01  ACMREQ-REC.
006600     COPY ACMREQ.
006700*
006800 FD  ACCTMST
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS ACCTMST-REC.
007100 01  ACCTMST-REC.
007200     COPY DDS-ALL-FORMATS OF ACCTMST.
007300 01  ACCTMST-REC-1.
007400     COPY ACCTMST.
007500*
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER              PIC X(24)  VALUE
008000     "** PROGRAM TRFACMNT **".
008100*
008200 01  WK-C-COMMON.
008300     COPY WKCOMM.
008400     COPY WKDTTM.
008500*
008600 01  WS-C-SWITCHES.
008700     05  WS-C-ACMREQ-EOF             PIC X(01)  VALUE "N".
008800         88  WS-ACMREQ-AT-EOF                   VALUE "Y".
008900     05  WS-C-DUP-FOUND              PIC X(01)  VALUE "N".
009000         88  WS-DUPLICATE-FOUND                 VALUE "Y".
009025     05  WS-C-REQUEST-VALID          PIC X(01)  VALUE "Y".        TRF092
009030         88  WS-REQUEST-IS-VALID                VALUE "Y".        TRF092
009050     05  FILLER                      PIC X(01).
009100*
009200 01  WS-N-COUNTERS                   COMP.
009300     05  WS-N-READ                   PIC 9(07)  VALUE ZERO.
009400     05  WS-N-CREATED                PIC 9(07)  VALUE ZERO.
009500     05  WS-N-UPDATED                PIC 9(07)  VALUE ZERO.
009600     05  WS-N-REJECTED               PIC 9(07)  VALUE ZERO.
009650     05  FILLER                      PIC 9(07)  COMP  VALUE ZERO.
009700*
009800 77  WS-C-SAVE-KEY                   PIC X(12).
009900*
010000 COPY VOBXWR.
010100*
010200 EJECT
010300***********************
010400 PROCEDURE DIVISION.
010500***********************
010600 MAIN-MODULE.
010700     PERFORM A000-INITIALISE
010800        THRU A099-INITIALISE-EX.
010900*
011000     PERFORM B000-PROCESS-ONE-REQUEST
011100        THRU B099-PROCESS-ONE-REQUEST-EX
011200        UNTIL WS-ACMREQ-AT-EOF.
011300*
011400     PERFORM Z000-END-PROGRAM-ROUTINE
011500        THRU Z999-END-PROGRAM-ROUTINE-EX.
011600     GOBACK.
011700*
011800*-----------------------------------------------------------------*
011900 A000-INITIALISE.
012000*-----------------------------------------------------------------*
012100     OPEN INPUT ACMREQ.
012200     IF  NOT WK-C-SUCCESSFUL
012300         DISPLAY "TRFACMNT - OPEN FILE ERROR - ACMREQ"
012400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500         GO TO Y900-ABNORMAL-TERMINATION.
012600*
012700     OPEN I-O ACCTMST.
012800     IF  NOT WK-C-SUCCESSFUL
012900         DISPLAY "TRFACMNT - OPEN FILE ERROR - ACCTMST"
013000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013100         GO TO Y900-ABNORMAL-TERMINATION.
013200*
013300     PERFORM C900-READ-ACMREQ
013400        THRU C999-READ-ACMREQ-EX.
013500*
013600 A099-INITIALISE-EX.
013700     EXIT.
013800*
013900*-----------------------------------------------------------------*
014000 B000-PROCESS-ONE-REQUEST.
014100*-----------------------------------------------------------------*
014200     ADD  1                          TO WS-N-READ.
014300*
014400     EVALUATE AMR-ACTION
014500         WHEN "C"
014600             PERFORM B100-PROCESS-CREATE-REQUEST
014700                THRU B199-PROCESS-CREATE-REQUEST-EX
014800         WHEN "U"
014900             PERFORM B200-PROCESS-UPDATE-REQUEST
015000                THRU B299-PROCESS-UPDATE-REQUEST-EX
015100         WHEN OTHER
015200             ADD  1                  TO WS-N-REJECTED
015300             DISPLAY "TRFACMNT - UNKNOWN ACTION CODE - "
015400                     AMR-ACTION
015500     END-EVALUATE.
015600*
015700     PERFORM C900-READ-ACMREQ
015800        THRU C999-READ-ACMREQ-EX.
015900*
016000 B099-PROCESS-ONE-REQUEST-EX.
016100     EXIT.
016200*
016300*-----------------------------------------------------------------*
016400*  B100-PROCESS-CREATE-REQUEST                                    *
016500*  DUPLICATE ACCOUNT NUMBER IS REJECTED, NOT OVERWRITTEN.  NEW    *
016600*  ACCOUNTS START AT VERSION ZERO WITH THE SUPPLIED BALANCE AND   *
016700*  STATUS.                                                        *
016800*-----------------------------------------------------------------*
016900 B100-PROCESS-CREATE-REQUEST.
017000*-----------------------------------------------------------------*
017010     PERFORM C200-VALIDATE-REQUEST                                TRF092
017020        THRU C299-VALIDATE-REQUEST-EX.                            TRF092
017030     IF  NOT WS-REQUEST-IS-VALID                                  TRF092
017040         ADD  1                      TO WS-N-REJECTED             TRF092
017050         GO TO B199-PROCESS-CREATE-REQUEST-EX.                    TRF092
017060*
017100     PERFORM C100-FIND-BY-ACC-NUMBER                              TRF079
017200        THRU C199-FIND-BY-ACC-NUMBER-EX.
017300*
017400     IF  WS-DUPLICATE-FOUND
017500         ADD  1                      TO WS-N-REJECTED
017600         DISPLAY "TRFACMNT - ACCOUNT NUMBER ALREADY EXISTS - "
017700                 AMR-ACC-NUMBER
017800         GO TO B199-PROCESS-CREATE-REQUEST-EX.
017900*
018000     MOVE    SPACES                  TO    ACCTMST-REC-1.
018100     MOVE    AMR-ACC-ID              TO    ACC-ID.
018200     MOVE    AMR-ACC-NUMBER          TO    ACC-NUMBER.
018300     MOVE    AMR-OWNER-NAME          TO    ACC-OWNER-NAME.        TRF058  
018400     MOVE    AMR-BALANCE             TO    ACC-BALANCE.
018500     MOVE    AMR-STATUS              TO    ACC-STATUS.
018600     MOVE    ZERO                    TO    ACC-VERSION.
018700*
018800     PERFORM B900-BUILD-TIMESTAMP
018900        THRU B999-BUILD-TIMESTAMP-EX.
019000     MOVE    WK-DTTM-STAMP           TO    ACC-CREATED-TS.        TRF017  
019100*
019200     WRITE   ACCTMST-REC.
019300     IF  NOT WK-C-SUCCESSFUL
019400         ADD  1                      TO WS-N-REJECTED
019500         DISPLAY "TRFACMNT - WRITE FILE ERROR - ACCTMST"
019600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700         GO TO B199-PROCESS-CREATE-REQUEST-EX.
019800*
019900     ADD  1                          TO WS-N-CREATED.
020000*
020100     MOVE    ACC-ID                  TO    WK-C-VOBXWR-AGGR-ID.
020200     MOVE    ACC-ID                  TO    WK-C-VOBXWR-ID.
020300     MOVE    "Account"               TO    WK-C-VOBXWR-AGGR-TYPE.
020400     MOVE    "AccountCreatedEvent"   TO    WK-C-VOBXWR-EVENT-TYPE.
020500     MOVE    "account.created"       TO    WK-C-VOBXWR-TOPIC.
020600     MOVE    SPACES                  TO    WK-C-VOBXWR-PAYLOAD.
020700     STRING  ACC-ID  " " ACC-NUMBER  " " ACC-STATUS
020800             DELIMITED BY SIZE       INTO  WK-C-VOBXWR-PAYLOAD.
020900     CALL    "TRFOBXWR"  USING  WK-C-VOBXWR-RECORD.
021000*
021100 B199-PROCESS-CREATE-REQUEST-EX.
021200     EXIT.
021300*
021400*-----------------------------------------------------------------*
021500*  B200-PROCESS-UPDATE-REQUEST                                    *
021600*  NOT FOUND BY ID IS REJECTED.  NUMBER, OWNER, STATUS AND        *
021700*  BALANCE ARE OVERWRITTEN AND THE VERSION IS BUMPED BY 1.        *
021800*-----------------------------------------------------------------*
021900 B200-PROCESS-UPDATE-REQUEST.
022000*-----------------------------------------------------------------*
022010     PERFORM C200-VALIDATE-REQUEST                                TRF092
022020        THRU C299-VALIDATE-REQUEST-EX.                            TRF092
022030     IF  NOT WS-REQUEST-IS-VALID                                  TRF092
022040         ADD  1                      TO WS-N-REJECTED             TRF092
022050         GO TO B299-PROCESS-UPDATE-REQUEST-EX.                    TRF092
022060*
022100     MOVE    AMR-ACC-ID              TO    ACC-ID.
022200     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
022300     IF  NOT WK-C-SUCCESSFUL
022400         ADD  1                      TO WS-N-REJECTED
022500         DISPLAY "TRFACMNT - ACCOUNT NOT FOUND FOR UPDATE - "
022600                 AMR-ACC-ID
022700         GO TO B299-PROCESS-UPDATE-REQUEST-EX.
022800*
022900     MOVE    AMR-ACC-NUMBER          TO    ACC-NUMBER.
023000     MOVE    AMR-OWNER-NAME          TO    ACC-OWNER-NAME.        TRF058  
023100     MOVE    AMR-STATUS              TO    ACC-STATUS.
023200     MOVE    AMR-BALANCE             TO    ACC-BALANCE.
023300     ADD     1                       TO    ACC-VERSION.
023400*
023500     REWRITE ACCTMST-REC.
023600     IF  NOT WK-C-SUCCESSFUL
023700         ADD  1                      TO WS-N-REJECTED
023800         DISPLAY "TRFACMNT - REWRITE FILE ERROR - ACCTMST"
023900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024000         GO TO B299-PROCESS-UPDATE-REQUEST-EX.
024100*
024200     ADD  1                          TO WS-N-UPDATED.
024300*
024400     MOVE    ACC-ID                  TO    WK-C-VOBXWR-AGGR-ID.
024500     MOVE    ACC-ID                  TO    WK-C-VOBXWR-ID.
024600     MOVE    "Account"               TO    WK-C-VOBXWR-AGGR-TYPE.
024700     MOVE    "AccountUpdatedEvent"   TO    WK-C-VOBXWR-EVENT-TYPE.
024800     MOVE    "account.updated"       TO    WK-C-VOBXWR-TOPIC.
024900     MOVE    SPACES                  TO    WK-C-VOBXWR-PAYLOAD.
025000     STRING  ACC-ID  " " ACC-NUMBER  " " ACC-STATUS
025100             DELIMITED BY SIZE       INTO  WK-C-VOBXWR-PAYLOAD.
025200     CALL    "TRFOBXWR"  USING  WK-C-VOBXWR-RECORD.
025300*
025400 B299-PROCESS-UPDATE-REQUEST-EX.
025500     EXIT.
025600*
025700*-----------------------------------------------------------------*
025800*  B900-BUILD-TIMESTAMP                                           *
025900*-----------------------------------------------------------------*
026000 B900-BUILD-TIMESTAMP.
026100*-----------------------------------------------------------------*
026200     ACCEPT   WK-DTTM-SYSDATE         FROM DATE YYYYMMDD.
026300     ACCEPT   WK-DTTM-SYSTIME         FROM TIME.
026400     MOVE     WK-DTTM-SYS-CCYY        TO WK-DTTM-ST-CCYY.
026500     MOVE     WK-DTTM-SYS-MM          TO WK-DTTM-ST-MM.
026600     MOVE     WK-DTTM-SYS-DD          TO WK-DTTM-ST-DD.
026700     MOVE     WK-DTTM-SYS-HH          TO WK-DTTM-ST-HH.
026800     MOVE     WK-DTTM-SYS-MN          TO WK-DTTM-ST-MN.
026900     MOVE     WK-DTTM-SYS-SC          TO WK-DTTM-ST-SC.
027000     MOVE     "-"                     TO WK-DTTM-ST-DASH1
027100                                          WK-DTTM-ST-DASH2
027200                                          WK-DTTM-ST-DASH3.
027300     MOVE     "."                     TO WK-DTTM-ST-DOT1
027400                                          WK-DTTM-ST-DOT2
027500                                          WK-DTTM-ST-DOT3.
027600     MOVE     WK-DTTM-SYS-HS          TO WK-DTTM-ST-MIC.
027700*
027800 B999-BUILD-TIMESTAMP-EX.
027900     EXIT.
028000*
028100*-----------------------------------------------------------------*
028200*  C100-FIND-BY-ACC-NUMBER - SEQUENTIAL SCAN OF THE MASTER FOR    *
028300*  A MATCHING ACC-NUMBER.  USED FOR DUPLICATE DETECTION ON        *
028400*  CREATE.  LEAVES THE FILE POSITIONED FOR RANDOM ACCESS.         *
028500*-----------------------------------------------------------------*
028600 C100-FIND-BY-ACC-NUMBER.
028700*-----------------------------------------------------------------*
028800     MOVE    "N"                     TO    WS-C-DUP-FOUND.
028900     MOVE    ACC-ID                  TO    WS-C-SAVE-KEY.
029000*
029100     MOVE    LOW-VALUES              TO    ACC-ID.
029200     START   ACCTMST KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY.
029300     IF  NOT WK-C-SUCCESSFUL
029400         GO TO C199-FIND-BY-ACC-NUMBER-EX.
029500*
029600 C110-SCAN-NEXT.
029700     READ    ACCTMST NEXT RECORD.
029800     IF  WK-C-END-OF-FILE
029900         GO TO C199-FIND-BY-ACC-NUMBER-EX.
030000*
030100     IF  ACC-NUMBER = AMR-ACC-NUMBER
030200         MOVE "Y"                    TO    WS-C-DUP-FOUND
030300         GO TO C199-FIND-BY-ACC-NUMBER-EX.
030400*
030500     GO TO C110-SCAN-NEXT.
030600*
030700 C199-FIND-BY-ACC-NUMBER-EX.
030800     MOVE    WS-C-SAVE-KEY           TO    ACC-ID.
030900     EXIT.
030910*
030920*-----------------------------------------------------------------*
030930*  C200-VALIDATE-REQUEST - REQUEST-VALIDATION CONSTRAINTS ON THE  *
030940*  INCOMING ACMREQ ROW.  ACCOUNT NUMBER 5-20 CHARACTERS, OWNER    *
030950*  NAME 2-50 CHARACTERS (THE RECORD ITSELF CAPS AT 20/30 - SEE    *
030960*  TRF058), OPENING/NEW BALANCE NOT NEGATIVE.                     *
030970*-----------------------------------------------------------------*
030975* TRF092 - NEW PARAGRAPH - SEE HISTORY OF MODIFICATION ABOVE.     TRF092
030980 C200-VALIDATE-REQUEST.
030990     MOVE    "Y"                     TO    WS-C-REQUEST-VALID.
031000*
031010     IF  AMR-ACC-NUMBER(5:1)          =     SPACE                 TRF092
031020         MOVE    "N"                 TO    WS-C-REQUEST-VALID     TRF092
031030         DISPLAY "TRFACMNT - ACCOUNT NUMBER TOO SHORT - "         TRF092
031040                 AMR-ACC-NUMBER                                   TRF092
031050         GO TO C299-VALIDATE-REQUEST-EX.                          TRF092
031060*
031070     IF  AMR-OWNER-NAME(2:1)          =     SPACE                 TRF092
031080         MOVE    "N"                 TO    WS-C-REQUEST-VALID     TRF092
031090         DISPLAY "TRFACMNT - OWNER NAME TOO SHORT - "             TRF092
031100                 AMR-OWNER-NAME                                   TRF092
031110         GO TO C299-VALIDATE-REQUEST-EX.                          TRF092
031120*
031130     IF  AMR-BALANCE                  <     ZERO                  TRF092
031140         MOVE    "N"                 TO    WS-C-REQUEST-VALID     TRF092
031150         DISPLAY "TRFACMNT - BALANCE IS NEGATIVE - "              TRF092
031160                 AMR-ACC-NUMBER                                   TRF092
031170         GO TO C299-VALIDATE-REQUEST-EX.                          TRF092
031180*
031190 C299-VALIDATE-REQUEST-EX.                                        TRF092
031200     EXIT.
031210*
031220*-----------------------------------------------------------------*
031230 C900-READ-ACMREQ.
031300*-----------------------------------------------------------------*
031400     READ ACMREQ.
031500     IF  WK-C-END-OF-FILE
031600         MOVE "Y"                    TO    WS-C-ACMREQ-EOF
031700         GO TO C999-READ-ACMREQ-EX.
031800*
031900     IF  NOT WK-C-SUCCESSFUL
032000         DISPLAY "TRFACMNT - READ FILE ERROR - ACMREQ"
032100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200         GO TO Y900-ABNORMAL-TERMINATION.
032300*
032400 C999-READ-ACMREQ-EX.
032500     EXIT.
032600*
032700 Y900-ABNORMAL-TERMINATION.
032800     PERFORM Z000-END-PROGRAM-ROUTINE
032900        THRU Z999-END-PROGRAM-ROUTINE-EX.
033000     GOBACK.
033100*
033200*-----------------------------------------------------------------*
033300 Z000-END-PROGRAM-ROUTINE.
033400*-----------------------------------------------------------------*
033500     DISPLAY "TRFACMNT - REQUESTS READ     " WS-N-READ.
033600     DISPLAY "TRFACMNT - ACCOUNTS CREATED   " WS-N-CREATED.
033700     DISPLAY "TRFACMNT - ACCOUNTS UPDATED   " WS-N-UPDATED.
033800     DISPLAY "TRFACMNT - REQUESTS REJECTED  " WS-N-REJECTED.
033900*
034000     CLOSE ACMREQ.
034100     CLOSE ACCTMST.
034200*
034300 Z999-END-PROGRAM-ROUTINE-EX.
034400     EXIT.
034500*
034600******************************************************************
034700*************** END OF PROGRAM SOURCE  TRFACMNT ****************
034800******************************************************************
