000100* ACMREQ.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: ACMREQR   FROM FILE ACMREQ   OF LIBRARY TRFLIB      *
000400* ACCOUNT MAINTENANCE REQUEST - ONE ROW PER CREATE/UPDATE CALL    *
000500* AGAINST THE ACCOUNT MASTER.  CONSUMED BY TRFACMNT.              *
000600*-----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                              *
000800*-----------------------------------------------------------------*
000900* TAG    DEV     DATE       DESCRIPTION                           *
001000*------- ------- ---------- ---------------------------------    *
001100* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001200*                  MODERNISATION PROJECT MIG#8814                *
001300*-----------------------------------------------------------------*
001400     05  ACMREQ-RECORD                PIC X(92).
001500*
001600     05  ACMREQ-R  REDEFINES ACMREQ-RECORD.
001700         06  AMR-ACTION                PIC X(01).
001800*                        "C" CREATE  "U" UPDATE
001900         06  AMR-ACC-ID                PIC X(12).
002000*                        ACCOUNT KEY - REQUIRED ON UPDATE
002100         06  AMR-ACC-NUMBER            PIC X(20).
002200*                        BUSINESS ACCOUNT NUMBER (5-20 CHARS)
002300         06  AMR-OWNER-NAME            PIC X(30).
002400*                        OWNER NAME (2-50 CHARS, TRUNC TO 30)
002500         06  AMR-BALANCE               PIC S9(17)V99 COMP-3.
002600*                        BALANCE (CREATE) / NEW BALANCE (UPDATE)
002700         06  AMR-STATUS                PIC X(08).
002800*                        ACTIVE / INACTIVE / BLOCKED
002900         06  FILLER                    PIC X(11).
