000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFREGMT.
000500 AUTHOR.         MEILING TAN.
000600 INSTALLATION.   TRFLIB CASH MANAGEMENT - BATCH TRANSFER SYSTEM.
000700 DATE-WRITTEN.   08 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                  IS CONFIDENTIAL AND MUST NOT BE COPIED OR
001100                  DISCLOSED WITHOUT AUTHORISATION.
001200*
001300*DESCRIPTION :  TRANSACTION REGISTER MAINTENANCE.  RUNS IN TWO
001400*               PASSES.  PASS 1 READS THE CLIENT-FACING TRANSFER
001500*               INSTRUCTION FILE, VALIDATES AGAINST THE LOCAL
001600*               ACCOUNT REPLICA, OPENS A PENDING REGISTER ROW FOR
001700*               EACH ACCEPTED INSTRUCTION AND WRITES A TRANSFER
001800*               REQUEST TO THE POSTING ENGINE'S WORK QUEUE.
001900*               PASS 2 READS THE POSTING ENGINE'S COMPLETION
002000*               FEEDBACK AND UPDATES THE MATCHING REGISTER ROW.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TRF008 - MTAN   - 08/11/1991 - CASH MGMT MODERNISATION PROJECT  TRF008  
002600*                  - MIG#8814 - INITIAL VERSION.
002700* TRF017 - ACNRJR - 30/12/1998 - Y2K REMEDIATION - TRN-ID         TRF017  
002800*                    GENERATION NOW USES THE 4-DIGIT CENTURY
002900*                    YEAR FROM WKDTTM.
003000* TRF046 - SKUMAR  - 22/09/2009 - REQ#23381 - COMPLETION PASS     TRF046  
003100*                    NOW REJECTS (RATHER THAN ABENDS) A TXN ID
003200*                    NOT FOUND ON THE REGISTER.
003300* TRF069 - KTEO    - 30/03/2016 - REQ#49760 - FROM/TO ACCOUNT     TRF069  
003400*                    NUMBER EQUALITY CHECK MOVED AHEAD OF THE
003500*                    REPLICA LOOK-UP, MATCHING THE ONLINE
003600*                    VALIDATION ORDER.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRFINS ASSIGN TO DDTRFINS
005000            ORGANIZATION      IS SEQUENTIAL
005100            ACCESS MODE       IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300*
005400     SELECT TRFCMP ASSIGN TO DDTRFCMP
005500            ORGANIZATION      IS SEQUENTIAL
005600            ACCESS MODE       IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800*
005900     SELECT TRFREQ ASSIGN TO DDTRFREQ
006000            ORGANIZATION      IS SEQUENTIAL
006100            ACCESS MODE       IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300*
006400     SELECT ACCRPLC ASSIGN TO DATABASE-ACCRPLC
006500            ORGANIZATION      IS INDEXED
006600            ACCESS MODE       IS DYNAMIC
006700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900*
007000     SELECT TRNREG ASSIGN TO DATABASE-TRNREG
007100            ORGANIZATION      IS INDEXED
007200            ACCESS MODE       IS DYNAMIC
007300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  TRFINS
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS TRFINS-REC.
008400 01  TRFINS-REC.
008500     COPY TRFINS.
008600*
008700 FD  TRFCMP
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS TRFCMP-REC.
009000 01  TRFCMP-REC.
009100     COPY TRFCMP.
009200*
009300 FD  TRFREQ
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS TRFREQ-REC.
009600 01  TRFREQ-REC.
009700     COPY TRFREQ.
009800*
009900 FD  ACCRPLC
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS ACCRPLC-REC.
010200 01  ACCRPLC-REC.
010300     COPY DDS-ALL-FORMATS OF ACCRPLC.
010400 01  ACCRPLC-REC-1.
010500     COPY ACCRPLC.
010600*
010700 FD  TRNREG
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS TRNREG-REC.
011000 01  TRNREG-REC.
011100     COPY DDS-ALL-FORMATS OF TRNREG.
011200 01  TRNREG-REC-1.
011300     COPY TRNREG.
011400*
011500*************************
011600 WORKING-STORAGE SECTION.
011700*************************
011800 01  FILLER              PIC X(24)  VALUE
011900     "** PROGRAM TRFREGMT **".
012000*
012100 01  WK-C-COMMON.
012200     COPY WKCOMM.
012300     COPY WKDTTM.
012400*
012500 01  WS-C-SWITCHES.
012600     05  WS-C-TRFINS-EOF             PIC X(01)  VALUE "N".
012700         88  WS-TRFINS-AT-EOF                   VALUE "Y".
012800     05  WS-C-TRFCMP-EOF             PIC X(01)  VALUE "N".
012900         88  WS-TRFCMP-AT-EOF                   VALUE "Y".
013000     05  WS-C-FROM-FOUND             PIC X(01)  VALUE "N".
013100         88  WS-FROM-REPLICA-FOUND              VALUE "Y".
013200     05  WS-C-TO-FOUND               PIC X(01)  VALUE "N".
013300         88  WS-TO-REPLICA-FOUND                VALUE "Y".
013350     05  FILLER                      PIC X(01).
013400*
013500 01  WS-N-COUNTERS                   COMP.
013600     05  WS-N-INS-READ                PIC 9(07)  VALUE ZERO.
013700     05  WS-N-INS-ACCEPTED            PIC 9(07)  VALUE ZERO.
013800     05  WS-N-INS-REJECTED            PIC 9(07)  VALUE ZERO.
013900     05  WS-N-CMP-READ                PIC 9(07)  VALUE ZERO.
014000     05  WS-N-CMP-APPLIED             PIC 9(07)  VALUE ZERO.
014100     05  WS-N-CMP-REJECTED            PIC 9(07)  VALUE ZERO.
014150     05  FILLER                      PIC 9(07)  COMP  VALUE ZERO.
014200*
014300 01  WS-C-FROM-REPLICA.
014400     05  WS-C-FROM-ACC-ID             PIC X(12).
014500     05  WS-C-FROM-STATUS             PIC X(08).
014600     05  WS-C-FROM-VERSION            PIC 9(09).
014650     05  FILLER                      PIC X(01).
014700*
014800 01  WS-C-TO-REPLICA.
014900     05  WS-C-TO-ACC-ID               PIC X(12).
015000     05  WS-C-TO-STATUS               PIC X(08).
015100     05  WS-C-TO-VERSION              PIC 9(09).
015150     05  FILLER                      PIC X(01).
015200*
015300 01  WS-C-NEW-TRN-ID                 PIC X(12).
015400 01  WS-C-NEW-TRN-ID-R REDEFINES WS-C-NEW-TRN-ID.
015500     05  WS-C-TRN-ID-CCYY             PIC 9(04).
015600     05  WS-C-TRN-ID-MMDDHH           PIC 9(06).
015700     05  WS-C-TRN-ID-SEQ              PIC 9(02).
015800*
015900 COPY VOBXWR.
016000 EJECT
016100***********************
016200 PROCEDURE DIVISION.
016300***********************
016400 MAIN-MODULE.
016500     PERFORM A000-INITIALISE
016600        THRU A099-INITIALISE-EX.
016700*
016800     PERFORM B000-PROCESS-ONE-INSTRUCTION
016900        THRU B099-PROCESS-ONE-INSTRUCTION-EX
017000        UNTIL WS-TRFINS-AT-EOF.
017100*
017200     PERFORM C000-PROCESS-ONE-COMPLETION
017300        THRU C099-PROCESS-ONE-COMPLETION-EX
017400        UNTIL WS-TRFCMP-AT-EOF.
017500*
017600     PERFORM Z000-END-PROGRAM-ROUTINE
017700        THRU Z999-END-PROGRAM-ROUTINE-EX.
017800     GOBACK.
017900*
018000*-----------------------------------------------------------------*
018100 A000-INITIALISE.
018200*-----------------------------------------------------------------*
018300     OPEN INPUT TRFINS.
018400     IF  NOT WK-C-SUCCESSFUL
018500         DISPLAY "TRFREGMT - OPEN FILE ERROR - TRFINS"
018600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700         GO TO Y900-ABNORMAL-TERMINATION.
018800*
018900     OPEN INPUT TRFCMP.
019000     IF  NOT WK-C-SUCCESSFUL
019100         DISPLAY "TRFREGMT - OPEN FILE ERROR - TRFCMP"
019200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300         GO TO Y900-ABNORMAL-TERMINATION.
019400*
019500     OPEN OUTPUT TRFREQ.
019600     IF  NOT WK-C-SUCCESSFUL
019700         DISPLAY "TRFREGMT - OPEN FILE ERROR - TRFREQ"
019800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900         GO TO Y900-ABNORMAL-TERMINATION.
020000*
020100     OPEN INPUT ACCRPLC.
020200     IF  NOT WK-C-SUCCESSFUL
020300         DISPLAY "TRFREGMT - OPEN FILE ERROR - ACCRPLC"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500         GO TO Y900-ABNORMAL-TERMINATION.
020600*
020700     OPEN I-O TRNREG.
020800     IF  NOT WK-C-SUCCESSFUL
020900         DISPLAY "TRFREGMT - OPEN FILE ERROR - TRNREG"
021000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100         GO TO Y900-ABNORMAL-TERMINATION.
021200*
021300     PERFORM C900-READ-TRFINS
021400        THRU C999-READ-TRFINS-EX.
021500     PERFORM C910-READ-TRFCMP
021600        THRU C919-READ-TRFCMP-EX.
021700*
021800 A099-INITIALISE-EX.
021900     EXIT.
022000*
022100*-----------------------------------------------------------------*
022200*  B000-PROCESS-ONE-INSTRUCTION - PASS 1.  VALIDATION ORDER :      *
022300*  SAME NUMBER, THEN NOT-FOUND-IN-REPLICA, THEN NOT-ACTIVE.        *
022400*-----------------------------------------------------------------*
022500 B000-PROCESS-ONE-INSTRUCTION.
022600*-----------------------------------------------------------------*
022700     ADD  1                          TO WS-N-INS-READ.
022800*
022900     IF  TRI-FROM-ACC-NUMBER = TRI-TO-ACC-NUMBER                  TRF069  
023000         ADD  1                      TO WS-N-INS-REJECTED
023100         DISPLAY "TRFREGMT - FROMACCOUNT AND TOACCOUNT CANNOT "
023200                 "BE THE SAME"
023300         GO TO B099-PROCESS-ONE-INSTRUCTION-EX.
023400*
023500     PERFORM B010-FIND-REPLICA-BY-NUMBER
023600        THRU B019-FIND-REPLICA-BY-NUMBER-EX.
023700*
023800     IF  NOT WS-FROM-REPLICA-FOUND
023900     OR  NOT WS-TO-REPLICA-FOUND
024000         ADD  1                      TO WS-N-INS-REJECTED
024100         DISPLAY "TRFREGMT - ACCOUNT NOT FOUND - "
024200                 TRI-FROM-ACC-NUMBER " / " TRI-TO-ACC-NUMBER
024300         GO TO B099-PROCESS-ONE-INSTRUCTION-EX.
024400*
024500     IF  WS-C-FROM-STATUS NOT = "ACTIVE  "
024600     OR  WS-C-TO-STATUS   NOT = "ACTIVE  "
024700         ADD  1                      TO WS-N-INS-REJECTED
024800         DISPLAY "TRFREGMT - ONE OR BOTH ACCOUNTS ARE NOT "
024900                 "ACTIVE"
025000         GO TO B099-PROCESS-ONE-INSTRUCTION-EX.
025100*
025200     PERFORM B020-OPEN-REGISTER-ROW
025300        THRU B029-OPEN-REGISTER-ROW-EX.
025400     ADD  1                          TO WS-N-INS-ACCEPTED.
025500*
025600 B099-PROCESS-ONE-INSTRUCTION-EX.
025700     PERFORM C900-READ-TRFINS
025800        THRU C999-READ-TRFINS-EX.
025900*
026000*-----------------------------------------------------------------*
026100 B010-FIND-REPLICA-BY-NUMBER.
026200*-----------------------------------------------------------------*
026300     MOVE    "N"                     TO    WS-C-FROM-FOUND.
026400     MOVE    "N"                     TO    WS-C-TO-FOUND.
026500*
026600     MOVE    LOW-VALUES              TO    ARP-ACC-ID.
026700     START   ACCRPLC KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY.
026800     IF  NOT WK-C-SUCCESSFUL
026900         GO TO B019-FIND-REPLICA-BY-NUMBER-EX.
027000*
027100 B012-SCAN-NEXT.
027200     READ    ACCRPLC NEXT RECORD.
027300     IF  WK-C-END-OF-FILE
027400         GO TO B019-FIND-REPLICA-BY-NUMBER-EX.
027500*
027600     IF  ARP-ACC-NUMBER = TRI-FROM-ACC-NUMBER
027700         MOVE "Y"                    TO    WS-C-FROM-FOUND
027800         MOVE ARP-ACC-ID             TO    WS-C-FROM-ACC-ID
027900         MOVE ARP-STATUS             TO    WS-C-FROM-STATUS
028000         MOVE ARP-VERSION            TO    WS-C-FROM-VERSION.
028100*
028200     IF  ARP-ACC-NUMBER = TRI-TO-ACC-NUMBER
028300         MOVE "Y"                    TO    WS-C-TO-FOUND
028400         MOVE ARP-ACC-ID             TO    WS-C-TO-ACC-ID
028500         MOVE ARP-STATUS             TO    WS-C-TO-STATUS
028600         MOVE ARP-VERSION            TO    WS-C-TO-VERSION.
028700*
028800     IF  WS-FROM-REPLICA-FOUND
028900     AND WS-TO-REPLICA-FOUND
029000         GO TO B019-FIND-REPLICA-BY-NUMBER-EX.
029100*
029200     GO TO B012-SCAN-NEXT.
029300*
029400 B019-FIND-REPLICA-BY-NUMBER-EX.
029500     EXIT.
029600*
029700*-----------------------------------------------------------------*
029800*  B020-OPEN-REGISTER-ROW - WRITES A NEW PENDING TRNREG ROW AND   *
029900*  THE MATCHING TRFREQ WORK-QUEUE RECORD, AND RAISES THE          *
030000*  TransactionRequestedMessage EVENT.                             *
030100*-----------------------------------------------------------------*
030200 B020-OPEN-REGISTER-ROW.
030300*-----------------------------------------------------------------*
030400     PERFORM B900-GENERATE-TRN-ID
030500        THRU B999-GENERATE-TRN-ID-EX.
030600*
030700     MOVE    SPACES                  TO    TRNREG-REC-1.
030800     MOVE    WS-C-NEW-TRN-ID         TO    TRN-ID.
030900     MOVE    WS-C-FROM-ACC-ID        TO    TRN-FROM-ACC-ID.
031000     MOVE    WS-C-TO-ACC-ID          TO    TRN-TO-ACC-ID.
031100     MOVE    TRI-AMOUNT              TO    TRN-AMOUNT.
031200     MOVE    TRI-TYPE                TO    TRN-TYPE.
031300     MOVE    TRI-DESCRIPTION         TO    TRN-DESCRIPTION.
031400     MOVE    WS-C-FROM-VERSION       TO    TRN-FROM-VERSION.
031500     MOVE    WS-C-TO-VERSION         TO    TRN-TO-VERSION.
031600     MOVE    "PENDING   "            TO    TRN-STATUS.
031700     MOVE    "Started Transaction"   TO    TRN-OBSERVATIONS.
031800     MOVE    WK-DTTM-STAMP           TO    TRN-CREATED-TS.
031900*
032000     WRITE   TRNREG-REC.
032100     IF  NOT WK-C-SUCCESSFUL
032200         DISPLAY "TRFREGMT - WRITE FILE ERROR - TRNREG"
032300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032400         GO TO Y900-ABNORMAL-TERMINATION.
032500*
032600     MOVE    SPACES                  TO    TRFREQ-REC.
032700     MOVE    WS-C-NEW-TRN-ID         TO    REQ-TXN-ID.
032800     MOVE    WS-C-FROM-ACC-ID        TO    REQ-FROM-ACC-ID.
032900     MOVE    WS-C-FROM-VERSION       TO    REQ-FROM-VERSION.
033000     MOVE    WS-C-TO-ACC-ID          TO    REQ-TO-ACC-ID.
033100     MOVE    WS-C-TO-VERSION         TO    REQ-TO-VERSION.
033200     MOVE    TRI-AMOUNT              TO    REQ-AMOUNT.
033300     WRITE   TRFREQ-REC.
033400*
033500     MOVE    WS-C-NEW-TRN-ID         TO    WK-C-VOBXWR-ID.
033600     MOVE    WS-C-NEW-TRN-ID         TO    WK-C-VOBXWR-AGGR-ID.
033700     MOVE    "Transaction"           TO    WK-C-VOBXWR-AGGR-TYPE.
033800     MOVE    "TransactionRequestedMessage"
033900                                      TO    WK-C-VOBXWR-EVENT-TYPE.
034000     MOVE    "transaction.requested" TO    WK-C-VOBXWR-TOPIC.
034100     MOVE    SPACES                  TO    WK-C-VOBXWR-PAYLOAD.
034200     STRING  WS-C-NEW-TRN-ID " " WS-C-FROM-ACC-ID " "
034300             WS-C-TO-ACC-ID  " " TRI-AMOUNT
034400             DELIMITED BY SIZE       INTO  WK-C-VOBXWR-PAYLOAD.
034500     CALL    "TRFOBXWR"  USING  WK-C-VOBXWR-RECORD.
034600*
034700 B029-OPEN-REGISTER-ROW-EX.
034800     EXIT.
034900*
035000*-----------------------------------------------------------------*
035100*  B900-GENERATE-TRN-ID - SURROGATE KEY BUILT FROM THE SYSTEM     *
035200*  CLOCK AND THE PER-RUN SEQUENCE COUNTER IN WKDTTM.               *
035300*-----------------------------------------------------------------*
035400 B900-GENERATE-TRN-ID.
035500*-----------------------------------------------------------------*
035600     ACCEPT   WK-DTTM-SYSDATE         FROM DATE YYYYMMDD.
035700     ACCEPT   WK-DTTM-SYSTIME         FROM TIME.
035800     ADD      1                       TO WK-DTTM-RUN-SEQ.
035900*
036000     MOVE     WK-DTTM-SYS-CCYY        TO WS-C-TRN-ID-CCYY.        TRF017  
036100     MOVE     WK-DTTM-SYS-MM          TO WS-C-TRN-ID-MMDDHH (1:2).
036200     MOVE     WK-DTTM-SYS-DD          TO WS-C-TRN-ID-MMDDHH (3:2).
036300     MOVE     WK-DTTM-SYS-HH          TO WS-C-TRN-ID-MMDDHH (5:2).
036400     MOVE     WK-DTTM-RUN-SEQ         TO WS-C-TRN-ID-SEQ.
036500*
036600     MOVE     WK-DTTM-SYS-CCYY        TO WK-DTTM-ST-CCYY.
036700     MOVE     WK-DTTM-SYS-MM          TO WK-DTTM-ST-MM.
036800     MOVE     WK-DTTM-SYS-DD          TO WK-DTTM-ST-DD.
036900     MOVE     WK-DTTM-SYS-HH          TO WK-DTTM-ST-HH.
037000     MOVE     WK-DTTM-SYS-MN          TO WK-DTTM-ST-MN.
037100     MOVE     WK-DTTM-SYS-SC          TO WK-DTTM-ST-SC.
037200     MOVE     "-"                     TO WK-DTTM-ST-DASH1
037300                                          WK-DTTM-ST-DASH2
037400                                          WK-DTTM-ST-DASH3.
037500     MOVE     "."                     TO WK-DTTM-ST-DOT1
037600                                          WK-DTTM-ST-DOT2
037700                                          WK-DTTM-ST-DOT3.
037800     MOVE     WK-DTTM-SYS-HS          TO WK-DTTM-ST-MIC.
037900*
038000 B999-GENERATE-TRN-ID-EX.
038100     EXIT.
038200*
038300*-----------------------------------------------------------------*
038400*  C000-PROCESS-ONE-COMPLETION - PASS 2.  LOCATE THE REGISTER     *
038500*  ROW BY TXN ID AND APPLY THE COMPLETION STATUS/OBSERVATIONS.    *
038600*  A TXN ID NOT ON THE REGISTER IS REJECTED, NOT ABENDED.         *
038700*-----------------------------------------------------------------*
038800 C000-PROCESS-ONE-COMPLETION.
038900*-----------------------------------------------------------------*
039000     ADD  1                          TO WS-N-CMP-READ.
039100*
039200     MOVE    CMP-TXN-ID              TO    TRN-ID.
039300     READ    TRNREG KEY IS EXTERNALLY-DESCRIBED-KEY.
039400     IF  NOT WK-C-SUCCESSFUL                                      TRF046  
039500         ADD  1                      TO WS-N-CMP-REJECTED
039600         DISPLAY "TRFREGMT - TXN ID NOT FOUND ON REGISTER - "
039700                 CMP-TXN-ID
039800         GO TO C099-PROCESS-ONE-COMPLETION-EX.
039900*
040000     MOVE    CMP-STATUS              TO    TRN-STATUS.
040100     MOVE    CMP-OBSERVATIONS        TO    TRN-OBSERVATIONS.
040200     REWRITE TRNREG-REC.
040300     IF  NOT WK-C-SUCCESSFUL
040400         ADD  1                      TO WS-N-CMP-REJECTED
040500         DISPLAY "TRFREGMT - REWRITE FILE ERROR - TRNREG"
040600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040700         GO TO C099-PROCESS-ONE-COMPLETION-EX.
040800*
040900     ADD  1                          TO WS-N-CMP-APPLIED.
041000*
041100 C099-PROCESS-ONE-COMPLETION-EX.
041200     PERFORM C910-READ-TRFCMP
041300        THRU C919-READ-TRFCMP-EX.
041400*
041500*-----------------------------------------------------------------*
041600 C900-READ-TRFINS.
041700*-----------------------------------------------------------------*
041800     READ TRFINS.
041900     IF  WK-C-END-OF-FILE
042000         MOVE "Y"                    TO    WS-C-TRFINS-EOF
042100         GO TO C999-READ-TRFINS-EX.
042200*
042300     IF  NOT WK-C-SUCCESSFUL
042400         DISPLAY "TRFREGMT - READ FILE ERROR - TRFINS"
042500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042600         GO TO Y900-ABNORMAL-TERMINATION.
042700*
042800 C999-READ-TRFINS-EX.
042900     EXIT.
043000*
043100*-----------------------------------------------------------------*
043200 C910-READ-TRFCMP.
043300*-----------------------------------------------------------------*
043400     READ TRFCMP.
043500     IF  WK-C-END-OF-FILE
043600         MOVE "Y"                    TO    WS-C-TRFCMP-EOF
043700         GO TO C919-READ-TRFCMP-EX.
043800*
043900     IF  NOT WK-C-SUCCESSFUL
044000         DISPLAY "TRFREGMT - READ FILE ERROR - TRFCMP"
044100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044200         GO TO Y900-ABNORMAL-TERMINATION.
044300*
044400 C919-READ-TRFCMP-EX.
044500     EXIT.
044600*
044700 Y900-ABNORMAL-TERMINATION.
044800     PERFORM Z000-END-PROGRAM-ROUTINE
044900        THRU Z999-END-PROGRAM-ROUTINE-EX.
045000     GOBACK.
045100*
045200*-----------------------------------------------------------------*
045300 Z000-END-PROGRAM-ROUTINE.
045400*-----------------------------------------------------------------*
045500     DISPLAY "TRFREGMT - INSTRUCTIONS READ      " WS-N-INS-READ.
045600     DISPLAY "TRFREGMT - INSTRUCTIONS ACCEPTED  " WS-N-INS-ACCEPTED.
045700     DISPLAY "TRFREGMT - INSTRUCTIONS REJECTED  " WS-N-INS-REJECTED.
045800     DISPLAY "TRFREGMT - COMPLETIONS READ       " WS-N-CMP-READ.
045900     DISPLAY "TRFREGMT - COMPLETIONS APPLIED    " WS-N-CMP-APPLIED.
046000     DISPLAY "TRFREGMT - COMPLETIONS REJECTED   " WS-N-CMP-REJECTED.
046100*
046200     CLOSE TRFINS.
046300     CLOSE TRFCMP.
046400     CLOSE TRFREQ.
046500     CLOSE ACCRPLC.
046600     CLOSE TRNREG.
046700*
046800 Z999-END-PROGRAM-ROUTINE-EX.
046900     EXIT.
047000*
047100******************************************************************
047200*************** END OF PROGRAM SOURCE  TRFREGMT ****************
047300******************************************************************
