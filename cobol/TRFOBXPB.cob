000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFOBXPB.
000500 AUTHOR.         KIM TEO.
000600 INSTALLATION.   TRFLIB CASH MANAGEMENT - BATCH TRANSFER SYSTEM.
000700 DATE-WRITTEN.   10 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                  IS CONFIDENTIAL AND MUST NOT BE COPIED OR
001100                  DISCLOSED WITHOUT AUTHORISATION.
001200*
001300*DESCRIPTION :  OUTBOX DISPATCHER.  SCANS THE OUTBOX JOURNAL IN
001400*               CREATED-TIMESTAMP (I.E. ARRIVAL) ORDER AND
001500*               PUBLISHES EACH PENDING EVENT, UP TO A BATCH
001600*               LIMIT PER CYCLE, BY COPYING IT TO THE OUTGOING
001700*               EVENTS FILE.  A SUCCESSFUL PUBLISH MARKS THE
001800*               JOURNAL ROW SENT; A FAILED ONE INCREMENTS THE
001900*               ATTEMPT COUNT AND, ON THE FIFTH FAILURE, MARKS
002000*               IT PERMANENTLY FAILED.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TRF010 - KTEO   - 10/11/1991 - CASH MGMT MODERNISATION PROJECT  TRF010  
002600*                  - MIG#8814 - INITIAL VERSION.
002700* TRF017 - ACNRJR - 30/12/1998 - Y2K REMEDIATION - SENT-TS NOW    TRF017  
002800*                    CARRIES A 4-DIGIT CENTURY/YEAR.
002900* TRF073 - KTEO    - 19/02/2018 - REQ#53690 - BATCH LIMIT PER     TRF073  
003000*                    CYCLE ADDED SO ONE DISPATCHER RUN CANNOT
003100*                    HOLD THE JOURNAL OPEN INDEFINITELY.
003200* TRF090 - RJAIN   - 27/06/2022 - REQ#63102 - PERMANENT-FAILURE   TRF090
003300*                    THRESHOLD RAISED FROM 3 TO 5 ATTEMPTS.
003310* TRF093 - PLIM    - 14/10/2022 - REQ#63780 - OUTBOX SENT/        TRF093
003320*                    RETRIED/PERMANENTLY-FAILED TOTALS NOW ALSO
003330*                    WRITTEN TO RUN-REPORT, NOT ONLY DISPLAYED
003340*                    TO THE JOB LOG.
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT OBXJNL ASSIGN TO DDOBXJNL
004700            ORGANIZATION      IS SEQUENTIAL
004800            ACCESS MODE       IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000*
005100     SELECT PSTEVT ASSIGN TO DDPSTEVT
005200            ORGANIZATION      IS SEQUENTIAL
005300            ACCESS MODE       IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005450*
005460     SELECT RUNRPT ASSIGN TO DDRUNRPT                             TRF093
005470            ORGANIZATION      IS SEQUENTIAL                       TRF093
005480            ACCESS MODE       IS SEQUENTIAL                       TRF093
005490            FILE STATUS       IS WK-C-FILE-STATUS.                TRF093
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  OBXJNL
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS OBXJNL-REC.
006400 01  OBXJNL-REC.
006500     COPY OBXJNL.
006600*
006700 FD  PSTEVT
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS PSTEVT-REC.
007000 01  PSTEVT-REC.
007100     COPY OBXJNL.
007150*
007160 FD  RUNRPT                                                       TRF093
007170     LABEL RECORDS ARE OMITTED                                    TRF093
007180     RECORDING MODE IS F                                          TRF093
007190     DATA RECORD IS RPT-LINE.                                     TRF093
007195 01  RPT-LINE                       PIC X(132).                   TRF093
007200*
007300*************************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER              PIC X(24)  VALUE
007700     "** PROGRAM TRFOBXPB **".
007800*
007900 01  WK-C-COMMON.
008000     COPY WKCOMM.
008100     COPY WKDTTM.
008200*
008300 01  WS-C-SWITCHES.
008400     05  WS-C-OBXJNL-EOF             PIC X(01)  VALUE "N".
008500         88  WS-OBXJNL-AT-EOF                   VALUE "Y".
008600     05  WS-C-PUBLISH-OK             PIC X(01)  VALUE "N".
008700         88  WS-PUBLISH-SUCCEEDED                VALUE "Y".
008750     05  FILLER                      PIC X(01).
008800*
008900 77  WS-N-BATCH-LIMIT                PIC 9(07)  COMP  VALUE 500.  TRF073  
009000*
009100 01  WS-N-COUNTERS                   COMP.
009200     05  WS-N-SCANNED                PIC 9(07)  VALUE ZERO.
009300     05  WS-N-SENT                   PIC 9(07)  VALUE ZERO.
009400     05  WS-N-RETRIED                PIC 9(07)  VALUE ZERO.
009500     05  WS-N-FAILED                 PIC 9(07)  VALUE ZERO.
009600     05  WS-N-DISPATCHED-THIS-CYCLE  PIC 9(07)  VALUE ZERO.
009650     05  FILLER                      PIC 9(07)  COMP  VALUE ZERO.
009700*
009710 01  WS-PR-OBXTOT.                                                TRF093
009720     05  FILLER                      PIC X(01)  VALUE SPACE.      TRF093
009730     05  PRT-OBXLBL                  PIC X(40)  VALUE SPACES.     TRF093
009740     05  PRT-OBXCNT                  PIC ZZZ,ZZ9.                 TRF093
009750     05  FILLER                      PIC X(84)  VALUE SPACES.     TRF093
009760*
009800 EJECT
009900***********************
010000 PROCEDURE DIVISION.
010100***********************
010200 MAIN-MODULE.
010300     PERFORM A000-INITIALISE
010400        THRU A099-INITIALISE-EX.
010500*
010600     PERFORM B000-PROCESS-ONE-EVENT
010700        THRU B099-PROCESS-ONE-EVENT-EX
010800        UNTIL WS-OBXJNL-AT-EOF
010900           OR WS-N-DISPATCHED-THIS-CYCLE = WS-N-BATCH-LIMIT.
011000*
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z999-END-PROGRAM-ROUTINE-EX.
011300     GOBACK.
011400*
011500*-----------------------------------------------------------------*
011600*  A000-INITIALISE - THE JOURNAL IS OPENED I-O SO A DISPATCHED    *
011700*  ROW CAN BE REWRITTEN IN PLACE WITHOUT A SEPARATE OUTPUT PASS.  *
011800*-----------------------------------------------------------------*
011900 A000-INITIALISE.
012000*-----------------------------------------------------------------*
012100     OPEN I-O OBXJNL.
012200     IF  NOT WK-C-SUCCESSFUL
012300         DISPLAY "TRFOBXPB - OPEN FILE ERROR - OBXJNL"
012400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500         GO TO Y900-ABNORMAL-TERMINATION.
012600*
012700     OPEN OUTPUT PSTEVT.
012800     IF  NOT WK-C-SUCCESSFUL
012900         DISPLAY "TRFOBXPB - OPEN FILE ERROR - PSTEVT"
013000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013100         GO TO Y900-ABNORMAL-TERMINATION.
013150*
013160     OPEN EXTEND RUNRPT.                                          TRF093
013170     IF  NOT WK-C-SUCCESSFUL                                      TRF093
013180         DISPLAY "TRFOBXPB - OPEN FILE ERROR - RUNRPT"            TRF093
013190         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               TRF093
013195         GO TO Y900-ABNORMAL-TERMINATION.                         TRF093
013200*
013300     PERFORM C900-READ-OBXJNL
013400        THRU C999-READ-OBXJNL-EX.
013500*
013600 A099-INITIALISE-EX.
013700     EXIT.
013800*
013900*-----------------------------------------------------------------*
014000*  B000-PROCESS-ONE-EVENT - ONLY PENDING ROWS ARE DISPATCHED;     *
014100*  SENT AND PERMANENTLY-FAILED ROWS ARE PASSED OVER UNCHANGED.    *
014200*-----------------------------------------------------------------*
014300 B000-PROCESS-ONE-EVENT.
014400*-----------------------------------------------------------------*
014500     ADD  1                          TO WS-N-SCANNED.
014600*
014700     IF  OBX-STATUS NOT = "PENDING "
014800         GO TO B099-PROCESS-ONE-EVENT-EX.
014900*
015000     PERFORM B100-PUBLISH-EVENT
015100        THRU B199-PUBLISH-EVENT-EX.
015200*
015300     IF  WS-PUBLISH-SUCCEEDED
015400         MOVE    "SENT    "           TO    OBX-STATUS
015500         PERFORM B900-BUILD-TIMESTAMP
015600            THRU B999-BUILD-TIMESTAMP-EX
015700         MOVE    WK-DTTM-STAMP        TO    OBX-SENT-TS           TRF017  
015800         ADD     1                    TO WS-N-SENT
015900     ELSE
016000         ADD     1                    TO OBX-ATTEMPTS
016100         IF  OBX-ATTEMPTS NOT LESS THAN 5                         TRF090  
016200             MOVE "FAILED  "          TO    OBX-STATUS
016300             ADD  1                   TO WS-N-FAILED
016400         ELSE
016500             ADD  1                   TO WS-N-RETRIED
016600         END-IF
016700     END-IF.
016800*
016900     REWRITE OBXJNL-REC.
017000     IF  NOT WK-C-SUCCESSFUL
017100         DISPLAY "TRFOBXPB - REWRITE FILE ERROR - OBXJNL"
017200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300         GO TO Y900-ABNORMAL-TERMINATION.
017400*
017500     ADD  1                          TO WS-N-DISPATCHED-THIS-CYCLE.
017600*
017700 B099-PROCESS-ONE-EVENT-EX.
017800     PERFORM C900-READ-OBXJNL
017900        THRU C999-READ-OBXJNL-EX.
018000*
018100*-----------------------------------------------------------------*
018200*  B100-PUBLISH-EVENT - IN THE BATCH RE-EXPRESSION, "PUBLISH"     *
018300*  MEANS WRITING THE EVENT TO THE OUTGOING EVENTS FILE.  THE      *
018400*  WRITE FILE STATUS IS THE ONLY FAILURE MODE MODELLED.           *
018500*-----------------------------------------------------------------*
018600 B100-PUBLISH-EVENT.
018700*-----------------------------------------------------------------*
018800     MOVE    "N"                     TO    WS-C-PUBLISH-OK.
018900     MOVE    OBXJNL-REC              TO    PSTEVT-REC.
019000     WRITE   PSTEVT-REC.
019100     IF  WK-C-SUCCESSFUL
019200         MOVE    "Y"                 TO    WS-C-PUBLISH-OK.
019300*
019400 B199-PUBLISH-EVENT-EX.
019500     EXIT.
019600*
019700*-----------------------------------------------------------------*
019800 B900-BUILD-TIMESTAMP.
019900*-----------------------------------------------------------------*
020000     ACCEPT   WK-DTTM-SYSDATE         FROM DATE YYYYMMDD.
020100     ACCEPT   WK-DTTM-SYSTIME         FROM TIME.
020200     MOVE     WK-DTTM-SYS-CCYY        TO WK-DTTM-ST-CCYY.
020300     MOVE     WK-DTTM-SYS-MM          TO WK-DTTM-ST-MM.
020400     MOVE     WK-DTTM-SYS-DD          TO WK-DTTM-ST-DD.
020500     MOVE     WK-DTTM-SYS-HH          TO WK-DTTM-ST-HH.
020600     MOVE     WK-DTTM-SYS-MN          TO WK-DTTM-ST-MN.
020700     MOVE     WK-DTTM-SYS-SC          TO WK-DTTM-ST-SC.
020800     MOVE     "-"                     TO WK-DTTM-ST-DASH1
020900                                          WK-DTTM-ST-DASH2
021000                                          WK-DTTM-ST-DASH3.
021100     MOVE     "."                     TO WK-DTTM-ST-DOT1
021200                                          WK-DTTM-ST-DOT2
021300                                          WK-DTTM-ST-DOT3.
021400     MOVE     WK-DTTM-SYS-HS          TO WK-DTTM-ST-MIC.
021500*
021600 B999-BUILD-TIMESTAMP-EX.
021700     EXIT.
021800*
021900*-----------------------------------------------------------------*
022000 C900-READ-OBXJNL.
022100*-----------------------------------------------------------------*
022200     READ OBXJNL NEXT RECORD.
022300     IF  WK-C-END-OF-FILE
022400         MOVE "Y"                    TO    WS-C-OBXJNL-EOF
022500         GO TO C999-READ-OBXJNL-EX.
022600*
022700     IF  NOT WK-C-SUCCESSFUL
022800         DISPLAY "TRFOBXPB - READ FILE ERROR - OBXJNL"
022900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023000         GO TO Y900-ABNORMAL-TERMINATION.
023100*
023200 C999-READ-OBXJNL-EX.
023300     EXIT.
023400*
023500 Y900-ABNORMAL-TERMINATION.
023600     PERFORM Z000-END-PROGRAM-ROUTINE
023700        THRU Z999-END-PROGRAM-ROUTINE-EX.
023800     GOBACK.
023900*
024000*-----------------------------------------------------------------*
024100 Z000-END-PROGRAM-ROUTINE.
024200*-----------------------------------------------------------------*
024300     DISPLAY "TRFOBXPB - EVENTS SCANNED          " WS-N-SCANNED.
024400     DISPLAY "TRFOBXPB - EVENTS SENT             " WS-N-SENT.
024500     DISPLAY "TRFOBXPB - EVENTS RETRIED          " WS-N-RETRIED.
024600     DISPLAY "TRFOBXPB - EVENTS PERMANENTLY FAILED " WS-N-FAILED.
024610*
024620*                                                                 TRF093
024630 TRF093 - NEW - OUTBOX SENT/RETRIED/FAILED TOTALS NOW ALSO        TRF093
024640          WRITTEN TO RUN-REPORT, NOT JUST DISPLAYED.              TRF093
024650*                                                                 TRF093
024660     MOVE    SPACES                  TO    RPT-LINE.              TRF093
024670     WRITE   RPT-LINE                AFTER ADVANCING 2 LINES.     TRF093
024680*                                                                 TRF093
024690     MOVE    SPACES                  TO    WS-PR-OBXTOT.          TRF093
024700     MOVE    "OUTBOX EVENTS SCANNED" TO    PRT-OBXLBL.            TRF093
024710     MOVE    WS-N-SCANNED           TO    PRT-OBXCNT.             TRF093
024720     WRITE   RPT-LINE FROM WS-PR-OBXTOT AFTER ADVANCING 1 LINE.   TRF093
024730*                                                                 TRF093
024740     MOVE    SPACES                  TO    WS-PR-OBXTOT.          TRF093
024750     MOVE    "OUTBOX EVENTS SENT"    TO    PRT-OBXLBL.            TRF093
024760     MOVE    WS-N-SENT              TO    PRT-OBXCNT.             TRF093
024770     WRITE   RPT-LINE FROM WS-PR-OBXTOT AFTER ADVANCING 1 LINE.   TRF093
024780*                                                                 TRF093
024790     MOVE    SPACES                  TO    WS-PR-OBXTOT.          TRF093
024800     MOVE    "OUTBOX EVENTS RETRIED" TO    PRT-OBXLBL.            TRF093
024810     MOVE    WS-N-RETRIED           TO    PRT-OBXCNT.             TRF093
024820     WRITE   RPT-LINE FROM WS-PR-OBXTOT AFTER ADVANCING 1 LINE.   TRF093
024830*                                                                 TRF093
024840     MOVE    SPACES                  TO    WS-PR-OBXTOT.          TRF093
024850     MOVE    "OUTBOX EVENTS PERM FAILED" TO PRT-OBXLBL.           TRF093
024860     MOVE    WS-N-FAILED            TO    PRT-OBXCNT.             TRF093
024870     WRITE   RPT-LINE FROM WS-PR-OBXTOT AFTER ADVANCING 1 LINE.   TRF093
024880*
024900     CLOSE OBXJNL.
024950     CLOSE PSTEVT.                                                TRF093
024960     CLOSE RUNRPT.                                                TRF093
025000*
025100 Z999-END-PROGRAM-ROUTINE-EX.
025200     EXIT.
025300*
025400******************************************************************
025500*************** END OF PROGRAM SOURCE  TRFOBXPB ****************
025600******************************************************************
