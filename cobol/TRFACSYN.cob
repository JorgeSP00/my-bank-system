000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFACSYN.
000500 AUTHOR.         SURESH KUMAR.
000600 INSTALLATION.   TRFLIB CASH MANAGEMENT - BATCH TRANSFER SYSTEM.
000700 DATE-WRITTEN.   09 NOV 1991.                                     TRF017  
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                  IS CONFIDENTIAL AND MUST NOT BE COPIED OR
001100                  DISCLOSED WITHOUT AUTHORISATION.
001200*
001300*DESCRIPTION :  ACCOUNT REPLICA SYNC.  READS THE ACCOUNT EVENT
001400*               FILE IN ARRIVAL ORDER AND KEEPS THE LOCAL
001500*               ACCOUNT REPLICA (USED BY TRFREGMT FOR REGISTER
001600*               VALIDATION) IN STEP WITH THE ACCOUNT MASTER.
001700*               A CREATED EVENT INSERTS A NEW REPLICA ROW; AN
001800*               UPDATED EVENT OVERWRITES ONE, UNLESS THE EVENT
001900*               IS STALE.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TRF009 - SKUMAR - 09/11/1991 - CASH MGMT MODERNISATION PROJECT  TRF009  
002500*                  - MIG#8814 - INITIAL VERSION.
002600* TRF017 - ACNRJR - 30/12/1998 - Y2K REMEDIATION - NO LOGIC       TRF017  
002700*                    CHANGE, HEADER ONLY.
002800* TRF049 - SKUMAR  - 08/12/2009 - REQ#24417 - STALE-EVENT GUARD   TRF049  
002900*                    ADDED - AN UPDATE EVENT WHOSE VERSION IS NOT
003000*                    STRICTLY GREATER THAN THE STORED REPLICA
003100*                    VERSION IS NOW SILENTLY IGNORED, NOT
003200*                    APPLIED, SINCE EVENTS CAN ARRIVE OUT OF
003300*                    ORDER FROM THE OUTBOX DISPATCHER.
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ACCEVT ASSIGN TO DDACCEVT
004700            ORGANIZATION      IS SEQUENTIAL
004800            ACCESS MODE       IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000*
005100     SELECT ACCRPLC ASSIGN TO DATABASE-ACCRPLC
005200            ORGANIZATION      IS INDEXED
005300            ACCESS MODE       IS DYNAMIC
005400            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  ACCEVT
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS ACCEVT-REC.
006500 01  ACCEVT-REC.
006600     COPY ACCEVT.
006700*
006800 FD  ACCRPLC
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS ACCRPLC-REC.
007100 01  ACCRPLC-REC.
007200     COPY DDS-ALL-FORMATS OF ACCRPLC.
007300 01  ACCRPLC-REC-1.
007400     COPY ACCRPLC.
007500*
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER              PIC X(24)  VALUE
008000     "** PROGRAM TRFACSYN **".
008100*
008200 01  WK-C-COMMON.
008300     COPY WKCOMM.
008400     COPY WKDTTM.
008500*
008600 01  WS-C-SWITCHES.
008700     05  WS-C-ACCEVT-EOF             PIC X(01)  VALUE "N".
008800         88  WS-ACCEVT-AT-EOF                   VALUE "Y".
008850     05  FILLER                      PIC X(01).
008900*
009000 01  WS-N-COUNTERS                   COMP.
009100     05  WS-N-READ                   PIC 9(07)  VALUE ZERO.
009200     05  WS-N-CREATED                PIC 9(07)  VALUE ZERO.
009300     05  WS-N-UPDATED                PIC 9(07)  VALUE ZERO.
009400     05  WS-N-STALE                  PIC 9(07)  VALUE ZERO.
009500     05  WS-N-REJECTED               PIC 9(07)  VALUE ZERO.
009550     05  FILLER                      PIC 9(07)  COMP  VALUE ZERO.
009600*
009700 EJECT
009800***********************
009900 PROCEDURE DIVISION.
010000***********************
010100 MAIN-MODULE.
010200     PERFORM A000-INITIALISE
010300        THRU A099-INITIALISE-EX.
010400*
010500     PERFORM B000-PROCESS-ONE-EVENT
010600        THRU B099-PROCESS-ONE-EVENT-EX
010700        UNTIL WS-ACCEVT-AT-EOF.
010800*
010900     PERFORM Z000-END-PROGRAM-ROUTINE
011000        THRU Z999-END-PROGRAM-ROUTINE-EX.
011100     GOBACK.
011200*
011300*-----------------------------------------------------------------*
011400 A000-INITIALISE.
011500*-----------------------------------------------------------------*
011600     OPEN INPUT ACCEVT.
011700     IF  NOT WK-C-SUCCESSFUL
011800         DISPLAY "TRFACSYN - OPEN FILE ERROR - ACCEVT"
011900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012000         GO TO Y900-ABNORMAL-TERMINATION.
012100*
012200     OPEN I-O ACCRPLC.
012300     IF  NOT WK-C-SUCCESSFUL
012400         DISPLAY "TRFACSYN - OPEN FILE ERROR - ACCRPLC"
012500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600         GO TO Y900-ABNORMAL-TERMINATION.
012700*
012800     PERFORM C900-READ-ACCEVT
012900        THRU C999-READ-ACCEVT-EX.
013000*
013100 A099-INITIALISE-EX.
013200     EXIT.
013300*
013400*-----------------------------------------------------------------*
013500*  B000-PROCESS-ONE-EVENT - EVENT TYPE IS DISTINGUISHED BY THE    *
013600*  VERSION: THE SOURCE ACCOUNT-CREATED EVENT ALWAYS CARRIES       *
013700*  VERSION ZERO, SO A ZERO AEV-VERSION DRIVES THE INSERT PATH     *
013800*  AND ANY OTHER VALUE DRIVES THE UPDATE PATH - THE SAME RULE     *
013900*  THE ACCOUNT MASTER ITSELF USES (NEW ACCOUNTS START AT 0).      *
014000*-----------------------------------------------------------------*
014100 B000-PROCESS-ONE-EVENT.
014200*-----------------------------------------------------------------*
014300     ADD  1                          TO WS-N-READ.
014400*
014500     IF  AEV-VERSION = ZERO
014600         PERFORM B100-INSERT-REPLICA
014700            THRU B199-INSERT-REPLICA-EX
014800     ELSE
014900         PERFORM B200-UPDATE-REPLICA
015000            THRU B299-UPDATE-REPLICA-EX
015100     END-IF.
015200*
015300     PERFORM C900-READ-ACCEVT
015400        THRU C999-READ-ACCEVT-EX.
015500*
015600 B099-PROCESS-ONE-EVENT-EX.
015700     EXIT.
015800*
015900*-----------------------------------------------------------------*
016000*  B100-INSERT-REPLICA - THE EVENT IS TAKEN VERBATIM.             *
016100*-----------------------------------------------------------------*
016200 B100-INSERT-REPLICA.
016300*-----------------------------------------------------------------*
016400     MOVE    SPACES                  TO    ACCRPLC-REC-1.
016500     MOVE    AEV-ACC-ID              TO    ARP-ACC-ID.
016600     MOVE    AEV-ACC-NUMBER          TO    ARP-ACC-NUMBER.
016700     MOVE    AEV-STATUS              TO    ARP-STATUS.
016800     MOVE    AEV-VERSION             TO    ARP-VERSION.
016900*
017000     WRITE   ACCRPLC-REC.
017100     IF  NOT WK-C-SUCCESSFUL
017200         ADD  1                      TO WS-N-REJECTED
017300         DISPLAY "TRFACSYN - WRITE FILE ERROR - ACCRPLC"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500         GO TO B199-INSERT-REPLICA-EX.
017600*
017700     ADD  1                          TO WS-N-CREATED.
017800*
017900 B199-INSERT-REPLICA-EX.
018000     EXIT.
018100*
018200*-----------------------------------------------------------------*
018300*  B200-UPDATE-REPLICA - NOT FOUND BY ID IS REJECTED.  AN EVENT   *
018400*  WHOSE VERSION DOES NOT EXCEED THE STORED REPLICA VERSION IS    *
018500*  STALE AND IS IGNORED - THE STORED RECORD WINS.                 *
018600*-----------------------------------------------------------------*
018700 B200-UPDATE-REPLICA.
018800*-----------------------------------------------------------------*
018900     MOVE    AEV-ACC-ID              TO    ARP-ACC-ID.
019000     READ    ACCRPLC KEY IS EXTERNALLY-DESCRIBED-KEY.
019100     IF  NOT WK-C-SUCCESSFUL
019200         ADD  1                      TO WS-N-REJECTED
019300         DISPLAY "TRFACSYN - REPLICA NOT FOUND FOR UPDATE - "
019400                 AEV-ACC-ID
019500         GO TO B299-UPDATE-REPLICA-EX.
019600*
019700     IF  ARP-VERSION NOT LESS THAN AEV-VERSION                    TRF049  
019800         ADD  1                      TO WS-N-STALE
019900         GO TO B299-UPDATE-REPLICA-EX.
020000*
020100     MOVE    AEV-ACC-NUMBER          TO    ARP-ACC-NUMBER.
020200     MOVE    AEV-STATUS              TO    ARP-STATUS.
020300     MOVE    AEV-VERSION             TO    ARP-VERSION.
020400*
020500     REWRITE ACCRPLC-REC.
020600     IF  NOT WK-C-SUCCESSFUL
020700         ADD  1                      TO WS-N-REJECTED
020800         DISPLAY "TRFACSYN - REWRITE FILE ERROR - ACCRPLC"
020900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000         GO TO B299-UPDATE-REPLICA-EX.
021100*
021200     ADD  1                          TO WS-N-UPDATED.
021300*
021400 B299-UPDATE-REPLICA-EX.
021500     EXIT.
021600*
021700*-----------------------------------------------------------------*
021800 C900-READ-ACCEVT.
021900*-----------------------------------------------------------------*
022000     READ ACCEVT.
022100     IF  WK-C-END-OF-FILE
022200         MOVE "Y"                    TO    WS-C-ACCEVT-EOF
022300         GO TO C999-READ-ACCEVT-EX.
022400*
022500     IF  NOT WK-C-SUCCESSFUL
022600         DISPLAY "TRFACSYN - READ FILE ERROR - ACCEVT"
022700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800         GO TO Y900-ABNORMAL-TERMINATION.
022900*
023000 C999-READ-ACCEVT-EX.
023100     EXIT.
023200*
023300 Y900-ABNORMAL-TERMINATION.
023400     PERFORM Z000-END-PROGRAM-ROUTINE
023500        THRU Z999-END-PROGRAM-ROUTINE-EX.
023600     GOBACK.
023700*
023800*-----------------------------------------------------------------*
023900 Z000-END-PROGRAM-ROUTINE.
024000*-----------------------------------------------------------------*
024100     DISPLAY "TRFACSYN - EVENTS READ        " WS-N-READ.
024200     DISPLAY "TRFACSYN - REPLICAS CREATED    " WS-N-CREATED.
024300     DISPLAY "TRFACSYN - REPLICAS UPDATED    " WS-N-UPDATED.
024400     DISPLAY "TRFACSYN - STALE EVENTS IGNORED" WS-N-STALE.
024500     DISPLAY "TRFACSYN - EVENTS REJECTED     " WS-N-REJECTED.
024600*
024700     CLOSE ACCEVT.
024800     CLOSE ACCRPLC.
024900*
025000 Z999-END-PROGRAM-ROUTINE-EX.
025100     EXIT.
025200*
025300******************************************************************
025400*************** END OF PROGRAM SOURCE  TRFACSYN ****************
025500******************************************************************
