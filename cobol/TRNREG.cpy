000100* TRNREG.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: TRNREGR   FROM FILE TRNREG   OF LIBRARY TRFLIB      *
000400* TRANSACTION REGISTER - ONE ROW PER TRANSFER REQUEST ACCEPTED    *
000500* BY TRFREGMT, KEYED ON TRN-ID.  STARTS PENDING, REWRITTEN WHEN   *
000600* THE MATCHING COMPLETION ARRIVES FROM THE POSTING ENGINE.        *
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:                                              *
000900*-----------------------------------------------------------------*
001000* TAG    DEV     DATE       DESCRIPTION                           *
001100*------- ------- ---------- ---------------------------------    *
001200* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001300*                  MODERNISATION PROJECT MIG#8814                *
001400*-----------------------------------------------------------------*
001500     05  TRNREG-RECORD                PIC X(247).
001600*
001700     05  TRNREG-R  REDEFINES TRNREG-RECORD.
001800         06  TRN-ID                    PIC X(12).
001900*                        UNIQUE TRANSACTION KEY
002000         06  TRN-FROM-ACC-ID           PIC X(12).
002100*                        SOURCE ACCOUNT KEY
002200         06  TRN-TO-ACC-ID             PIC X(12).
002300*                        DESTINATION ACCOUNT KEY
002400         06  TRN-AMOUNT                PIC S9(17)V99 COMP-3.
002500*                        TRANSFER AMOUNT - MUST BE GREATER THAN 0
002600         06  TRN-TYPE                  PIC X(10).
002700*                        TRANSACTION TYPE CODE - E.G. "TRANSFER"
002800         06  TRN-DESCRIPTION           PIC X(40).
002900*                        FREE-TEXT DESCRIPTION
003000         06  TRN-FROM-VERSION          PIC 9(09).
003100*                        SOURCE ACCOUNT VERSION AT REQUEST TIME
003200         06  TRN-TO-VERSION            PIC 9(09).
003300*                        DEST ACCOUNT VERSION AT REQUEST TIME
003400         06  TRN-STATUS                PIC X(10).
003500*                        PENDING / CORRECT / INCORRECT / FAILED
003600         06  TRN-OBSERVATIONS          PIC X(40).
003700*                        STATUS NOTE - E.G. "STARTED TRANSACTION"
003800         06  TRN-CREATED-TS            PIC X(26).
003900*                        CREATION TIMESTAMP
004000         06  FILLER                    PIC X(57).
