000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPOST.
000500 AUTHOR.         RAJIV JAIN.
000600 INSTALLATION.   TRFLIB CASH MANAGEMENT - BATCH TRANSFER SYSTEM.
000700 DATE-WRITTEN.   07 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                  IS CONFIDENTIAL AND MUST NOT BE COPIED OR
001100                  DISCLOSED WITHOUT AUTHORISATION.
001200*
001300*DESCRIPTION :  TRANSFER POSTING ENGINE.  READS THE TRANSFER
001400*               REQUEST QUEUE IN ARRIVAL ORDER AND, FOR EACH
001500*               REQUEST, EITHER POSTS THE DEBIT AND CREDIT PAIR
001600*               OR CLASSIFIES THE REQUEST INCORRECT/FAILED.
001700*               PRINTS A RUN REPORT WITH ONE DETAIL LINE PER
001800*               REQUEST, CONTROL TOTALS AND A FINAL MASTER
001900*               LISTING WITH A GRAND-TOTAL BALANCE CHECK.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TRF007 - RJAIN  - 07/11/1991 - CASH MGMT MODERNISATION PROJECT  TRF007  
002500*                  - MIG#8814 - INITIAL VERSION.
002600* TRF017 - ACNRJR - 30/12/1998 - Y2K REMEDIATION - REPORT DATE    TRF017  
002700*                    HEADING NOW CARRIES A 4-DIGIT YEAR.
002800* TRF038 - MTAN    - 11/03/2006 - REQ#17740 - FUNDS CHECK MOVED   TRF038  
002900*                    OUT TO TRFVFUND, AVAILABILITY CHECK MOVED
003000*                    OUT TO TRFVACAV - BOTH WERE INLINE HERE.
003100* TRF071 - RJAIN   - 14/10/2017 - REQ#52204 - FINAL MASTER        TRF071  
003200*                    LISTING NOW CARRIES A GRAND TOTAL OF
003300*                    CLOSING BALANCES FOR RECONCILIATION.
003400* TRF084 - KTEO    - 05/01/2021 - REQ#60011 - OUTBOX COUNTERS     TRF084
003500*                    ADDED TO THE CONTROL TOTAL BLOCK.
003550* TRF091 - PLIM    - 22/09/2022 - REQ#63475 - THE CLOSING-BALANCE TRF091
003560*                    GRAND TOTAL WAS NOT BEING RECONCILED TO      TRF091
003570*                    ANYTHING.  A500 NOW SUMS OPENING BALANCES    TRF091
003580*                    BEFORE POSTING STARTS AND E090 PRINTS BOTH   TRF091
003590*                    GRAND TOTALS PLUS AN IN-BALANCE/OUT-OF-      TRF091
003595*                    BALANCE MESSAGE.                             TRF091
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004500                   C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRFREQ ASSIGN TO DDTRFREQ
005000            ORGANIZATION      IS SEQUENTIAL
005100            ACCESS MODE       IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300*
005400     SELECT ACCTMST ASSIGN TO DATABASE-ACCTMST
005500            ORGANIZATION      IS INDEXED
005600            ACCESS MODE       IS DYNAMIC
005700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900*
006000     SELECT RUNRPT ASSIGN TO DDRUNRPT
006100            ORGANIZATION      IS SEQUENTIAL
006200            ACCESS MODE       IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  TRFREQ
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS TRFREQ-REC.
007300 01  TRFREQ-REC.
007400     COPY TRFREQ.
007500*
007600 FD  ACCTMST
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS ACCTMST-REC.
007900 01  ACCTMST-REC.
008000     COPY DDS-ALL-FORMATS OF ACCTMST.
008100 01  ACCTMST-REC-1.
008200     COPY ACCTMST.
008300*
008400 FD  RUNRPT
008500     LABEL RECORDS ARE OMITTED
008600     RECORDING MODE IS F
008700     DATA RECORD IS RPT-LINE.
008800 01  RPT-LINE                       PIC X(132).
008900*
009000*************************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER              PIC X(24)  VALUE
009400     "** PROGRAM TRFPOST **".
009500*
009600 01  WK-C-COMMON.
009700     COPY WKCOMM.
009800     COPY WKDTTM.
009900*
010000 01  WS-C-SWITCHES.
010100     05  WS-C-TRFREQ-EOF             PIC X(01)  VALUE "N".
010200         88  WS-TRFREQ-AT-EOF                   VALUE "Y".
010300     05  WS-C-FROM-FOUND             PIC X(01)  VALUE "N".
010400         88  WS-FROM-ACC-FOUND                  VALUE "Y".
010500     05  WS-C-TO-FOUND               PIC X(01)  VALUE "N".
010600         88  WS-TO-ACC-FOUND                    VALUE "Y".
010650     05  FILLER                      PIC X(01).
010700*
010800 77  WS-N-LINE-COUNT                PIC 9(03)   COMP  VALUE ZERO.
010900 77  WS-N-PAGE-COUNT                PIC 9(05)   COMP  VALUE ZERO.
011000*
011100 01  WS-N-COUNTERS                   COMP.
011200     05  WS-N-READ                   PIC 9(07)  VALUE ZERO.
011300     05  WS-N-CORRECT                PIC 9(07)  VALUE ZERO.
011400     05  WS-N-INCORRECT               PIC 9(07)  VALUE ZERO.
011500     05  WS-N-FAILED                  PIC 9(07)  VALUE ZERO.
011600     05  WS-N-EVENTS-WRITTEN          PIC 9(07)  VALUE ZERO.
011650     05  FILLER                      PIC 9(07)  COMP  VALUE ZERO.
011700*
011800 77  WS-A-AMOUNT-TOTAL               PIC S9(17)V99  VALUE ZERO.
011900 77  WS-A-OPEN-BALANCE-TOTAL         PIC S9(17)V99  VALUE ZERO.
012000 77  WS-A-CLOSE-BALANCE-TOTAL        PIC S9(17)V99  VALUE ZERO.
012100*
012200 01  WS-C-WORK-FLAGS.
012300     05  WS-C-TRN-STATUS              PIC X(10)  VALUE SPACES.
012400     05  WS-C-SAVE-FROM-ID            PIC X(12).
012500     05  WS-C-SAVE-TO-ID              PIC X(12).
012550     05  FILLER                      PIC X(01).
012600*
012700 01  WS-C-FROM-ACCOUNT.
012800     05  WS-C-FROM-SAVE-RECORD        PIC X(125).
012900*
013000 01  WS-C-FROM-ACCOUNT-R REDEFINES WS-C-FROM-ACCOUNT.
013100     05  WS-C-FROM-ID                 PIC X(12).
013200     05  WS-C-FROM-NUMBER              PIC X(20).
013300     05  WS-C-FROM-OWNER                PIC X(30).
013400     05  WS-C-FROM-BALANCE              PIC S9(17)V99 COMP-3.
013500     05  WS-C-FROM-STATUS                PIC X(08).
013600     05  WS-C-FROM-VERSION               PIC 9(09).
013700     05  WS-C-FROM-CREATED-TS            PIC X(26).
013800     05  FILLER                          PIC X(10).
013900*
014000*-----------------------------------------------------------------*
014100* REPORT HEADING LINES - RUN-REPORT (132 COLUMN PRINT FILE)        *
014200*-----------------------------------------------------------------*
014300 01  WS-PR-HDG-1.
014400     05  FILLER                      PIC X(01)  VALUE SPACE.
014500     05  FILLER                      PIC X(20)  VALUE
014600         "TRFPOST - RUN REPORT".
014700     05  FILLER                      PIC X(20)  VALUE SPACES.
014800     05  PR1-RUN-DATE                PIC X(10)  VALUE SPACES.
014900     05  FILLER                      PIC X(10)  VALUE
015000         "    PAGE  ".
015100     05  PR1-PAGE-NO                 PIC ZZZZ9.
015200     05  FILLER                      PIC X(66)  VALUE SPACES.
015300*
015400 01  WS-PR-HDG-2.
015500     05  FILLER                      PIC X(01)  VALUE SPACE.
015600     05  FILLER                      PIC X(12)  VALUE "TXN ID".
015700     05  FILLER                      PIC X(03)  VALUE SPACES.
015800     05  FILLER                      PIC X(12)  VALUE "FROM ACC ID".
015900     05  FILLER                      PIC X(03)  VALUE SPACES.
016000     05  FILLER                      PIC X(12)  VALUE "TO ACC ID".
016100     05  FILLER                      PIC X(04)  VALUE SPACES.
016200     05  FILLER                      PIC X(15)  VALUE "AMOUNT".
016300     05  FILLER                      PIC X(04)  VALUE SPACES.
016400     05  FILLER                      PIC X(10)  VALUE "STATUS".
016500     05  FILLER                      PIC X(51)  VALUE SPACES.
016600*
016700 01  WS-PR-DETAIL.
016800     05  FILLER                      PIC X(01)  VALUE SPACE.
016900     05  PRD-TXN-ID                  PIC X(12).
017000     05  FILLER                      PIC X(03)  VALUE SPACES.
017100     05  PRD-FROM-ID                 PIC X(12).
017200     05  FILLER                      PIC X(03)  VALUE SPACES.
017300     05  PRD-TO-ID                   PIC X(12).
017400     05  FILLER                      PIC X(04)  VALUE SPACES.
017500     05  PRD-AMOUNT                  PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
017600     05  FILLER                      PIC X(04)  VALUE SPACES.
017700     05  PRD-STATUS                  PIC X(10).
017800     05  FILLER                      PIC X(51)  VALUE SPACES.
017900*
018000 01  WS-PR-TOTALS.
018100     05  FILLER                      PIC X(01)  VALUE SPACE.
018200     05  PRT-LABEL                   PIC X(40)  VALUE SPACES.
018300     05  PRT-COUNT                   PIC ZZZ,ZZ9.
018400     05  FILLER                      PIC X(04)  VALUE SPACES.
018500     05  PRT-AMOUNT                  PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
018600     05  FILLER                      PIC X(69)  VALUE SPACES.
018700*
018800 01  WS-PR-MASTER-HDG.
018900     05  FILLER                      PIC X(01)  VALUE SPACE.
019000     05  FILLER                      PIC X(20)  VALUE
019100         "ACCOUNT NUMBER".
019200     05  FILLER                      PIC X(12)  VALUE SPACES.
019300     05  FILLER                      PIC X(30)  VALUE "OWNER".
019400     05  FILLER                      PIC X(10)  VALUE "STATUS".
019500     05  FILLER                      PIC X(09)  VALUE "VERSION".
019600     05  FILLER                      PIC X(04)  VALUE SPACES.
019700     05  FILLER                      PIC X(15)  VALUE
019800         "CLOSING BALANCE".
019900     05  FILLER                      PIC X(31)  VALUE SPACES.
020000*
020100 01  WS-PR-MASTER-LINE.
020200     05  FILLER                      PIC X(01)  VALUE SPACE.
020300     05  PRM-NUMBER                  PIC X(20).
020400     05  FILLER                      PIC X(12)  VALUE SPACES.
020500     05  PRM-OWNER                   PIC X(30).
020600     05  PRM-STATUS                  PIC X(10).
020700     05  PRM-VERSION                 PIC ZZZZZZZZ9.
020800     05  FILLER                      PIC X(04)  VALUE SPACES.
020900     05  PRM-BALANCE                 PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
021000     05  FILLER                      PIC X(31)  VALUE SPACES.
021100*
021200 COPY VACAV.
021300 COPY VFUND.
021400 COPY VOBXWR.
021500 EJECT
021600***********************
021700 PROCEDURE DIVISION.
021800***********************
021900 MAIN-MODULE.
022000     PERFORM A000-INITIALISE
022100        THRU A099-INITIALISE-EX.
022150*
022160     PERFORM A500-SUM-OPENING-BALANCES
022170        THRU A599-SUM-OPENING-BALANCES-EX.
022200*
022300     PERFORM B000-PROCESS-ONE-REQUEST
022400        THRU B099-PROCESS-ONE-REQUEST-EX
022500        UNTIL WS-TRFREQ-AT-EOF.
022600*
022700     PERFORM D000-PRINT-CONTROL-TOTALS
022800        THRU D099-PRINT-CONTROL-TOTALS-EX.
022900*
023000     PERFORM E000-PRINT-MASTER-LISTING
023100        THRU E099-PRINT-MASTER-LISTING-EX.
023200*
023300     PERFORM Z000-END-PROGRAM-ROUTINE
023400        THRU Z999-END-PROGRAM-ROUTINE-EX.
023500     GOBACK.
023600*
023700*-----------------------------------------------------------------*
023800 A000-INITIALISE.
023900*-----------------------------------------------------------------*
024000     OPEN INPUT TRFREQ.
024100     IF  NOT WK-C-SUCCESSFUL
024200         DISPLAY "TRFPOST - OPEN FILE ERROR - TRFREQ"
024300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024400         GO TO Y900-ABNORMAL-TERMINATION.
024500*
024600     OPEN I-O ACCTMST.
024700     IF  NOT WK-C-SUCCESSFUL
024800         DISPLAY "TRFPOST - OPEN FILE ERROR - ACCTMST"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000         GO TO Y900-ABNORMAL-TERMINATION.
025100*
025200     OPEN OUTPUT RUNRPT.
025300     IF  NOT WK-C-SUCCESSFUL
025400         DISPLAY "TRFPOST - OPEN FILE ERROR - RUNRPT"
025500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600         GO TO Y900-ABNORMAL-TERMINATION.
025700*
025800     PERFORM F900-PRINT-HEADINGS
025900        THRU F999-PRINT-HEADINGS-EX.
026000*
026100     PERFORM C900-READ-TRFREQ
026200        THRU C999-READ-TRFREQ-EX.
026300*
026400 A099-INITIALISE-EX.
026500     EXIT.
026600*
026610*-----------------------------------------------------------------*
026620*  A500-SUM-OPENING-BALANCES - SEQUENTIAL PRE-SCAN OF THE MASTER   *
026630*  FILE, TAKEN BEFORE ANY REQUEST IS POSTED, SO THE GRAND TOTAL    *
026640*  PRINTED BY E090 HAS SOMETHING TO RECONCILE AGAINST.             *
026650*-----------------------------------------------------------------*
026660 A500-SUM-OPENING-BALANCES.                                       TRF091
026670*-----------------------------------------------------------------*
026680     MOVE    LOW-VALUES              TO    ACC-ID.
026690     START   ACCTMST KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY.
026700     IF  NOT WK-C-SUCCESSFUL
026710         GO TO A599-SUM-OPENING-BALANCES-EX.
026720*
026730 A510-SUM-NEXT.
026740     READ    ACCTMST NEXT RECORD.
026750     IF  WK-C-END-OF-FILE
026760         GO TO A599-SUM-OPENING-BALANCES-EX.
026770*
026780     ADD  ACC-BALANCE             TO WS-A-OPEN-BALANCE-TOTAL.
026790     GO TO A510-SUM-NEXT.
026800*
026810 A599-SUM-OPENING-BALANCES-EX.
026820     EXIT.
026830*
026840*-----------------------------------------------------------------*
026850*  B000-PROCESS-ONE-REQUEST - VALIDATION ORDER IS FIXED BY THE     *
026900*  BUSINESS RULE: SAME-ACCOUNT, THEN MISSING-ACCOUNT, THEN FROM-   *
027000*  AVAILABILITY, THEN FUNDS, THEN TO-AVAILABILITY.  THE FIRST      *
027100*  FAILING CHECK DECIDES THE STATUS - LATER CHECKS ARE SKIPPED.    *
027200*-----------------------------------------------------------------*
027300 B000-PROCESS-ONE-REQUEST.
027400*-----------------------------------------------------------------*
027500     ADD  1                          TO WS-N-READ.
027600     MOVE    SPACES                  TO    WS-C-TRN-STATUS.
027700*
027800     IF  REQ-FROM-ACC-ID = REQ-TO-ACC-ID
027900         MOVE    "INCORRECT "         TO    WS-C-TRN-STATUS
028000         GO TO B090-WRITE-DETAIL-LINE.
028100*
028200     PERFORM B010-READ-FROM-ACCOUNT
028300        THRU B019-READ-FROM-ACCOUNT-EX.
028400     PERFORM B020-READ-TO-ACCOUNT
028500        THRU B029-READ-TO-ACCOUNT-EX.
028600*
028700     IF  NOT WS-FROM-ACC-FOUND
028800     OR  NOT WS-TO-ACC-FOUND
028900         MOVE    "FAILED    "         TO    WS-C-TRN-STATUS
029000         GO TO B090-WRITE-DETAIL-LINE.
029100*
029200     PERFORM B030-CHECK-FROM-AVAILABLE
029300        THRU B039-CHECK-FROM-AVAILABLE-EX.
029400     IF  NOT WK-C-VACAV-AVAILABLE = "Y"
029500         MOVE    "INCORRECT "         TO    WS-C-TRN-STATUS
029600         GO TO B090-WRITE-DETAIL-LINE.
029700*
029800     PERFORM B040-CHECK-FUNDS
029900        THRU B049-CHECK-FUNDS-EX.
030000     IF  NOT WK-C-VFUND-SUFFICIENT = "Y"
030100         MOVE    "INCORRECT "         TO    WS-C-TRN-STATUS
030200         GO TO B090-WRITE-DETAIL-LINE.
030300*
030400     PERFORM B050-CHECK-TO-AVAILABLE
030500        THRU B059-CHECK-TO-AVAILABLE-EX.
030600     IF  NOT WK-C-VACAV-AVAILABLE = "Y"
030700         MOVE    "INCORRECT "         TO    WS-C-TRN-STATUS
030800         GO TO B090-WRITE-DETAIL-LINE.
030900*
031000     PERFORM B060-APPLY-POSTING
031100        THRU B069-APPLY-POSTING-EX.
031200     MOVE    "CORRECT   "             TO    WS-C-TRN-STATUS.
031300*
031400 B090-WRITE-DETAIL-LINE.
031500     PERFORM B070-WRITE-COMPLETION-EVENT
031600        THRU B079-WRITE-COMPLETION-EVENT-EX.
031700*
031800     EVALUATE WS-C-TRN-STATUS
031900         WHEN "CORRECT   "
032000             ADD  1                  TO WS-N-CORRECT
032100             ADD  REQ-AMOUNT         TO WS-A-AMOUNT-TOTAL
032200         WHEN "INCORRECT "
032300             ADD  1                  TO WS-N-INCORRECT
032400         WHEN "FAILED    "
032500             ADD  1                  TO WS-N-FAILED
032600     END-EVALUATE.
032700*
032800     MOVE    REQ-TXN-ID              TO    PRD-TXN-ID.
032900     MOVE    REQ-FROM-ACC-ID         TO    PRD-FROM-ID.
033000     MOVE    REQ-TO-ACC-ID           TO    PRD-TO-ID.
033100     MOVE    REQ-AMOUNT              TO    PRD-AMOUNT.
033200     MOVE    WS-C-TRN-STATUS         TO    PRD-STATUS.
033300     WRITE   RPT-LINE                FROM  WS-PR-DETAIL
033400             AFTER ADVANCING 1 LINE.
033500*
033600     PERFORM C900-READ-TRFREQ
033700        THRU C999-READ-TRFREQ-EX.
033800*
033900 B099-PROCESS-ONE-REQUEST-EX.
034000     EXIT.
034100*
034200*-----------------------------------------------------------------*
034300 B010-READ-FROM-ACCOUNT.
034400*-----------------------------------------------------------------*
034500     MOVE    "N"                     TO    WS-C-FROM-FOUND.
034600     MOVE    REQ-FROM-ACC-ID         TO    ACC-ID.
034700     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
034800     IF  WK-C-SUCCESSFUL
034900         MOVE    "Y"                 TO    WS-C-FROM-FOUND
035000         MOVE    ACCTMST-REC         TO    WS-C-FROM-SAVE-RECORD.
035100*
035200 B019-READ-FROM-ACCOUNT-EX.
035300     EXIT.
035400*
035500*-----------------------------------------------------------------*
035600 B020-READ-TO-ACCOUNT.
035700*-----------------------------------------------------------------*
035800*    NOTE: ACCTMST-REC IS RE-READ FOR THE TO-ACCOUNT, OVERWRITING
035900*    THE FROM-ACCOUNT IMAGE - THE FROM-ACCOUNT FIELDS ARE SAVED TO
036000*    WS-C-FROM-ACCOUNT BEFORE THIS READ BY B010 ABOVE.
036100     MOVE    "N"                     TO    WS-C-TO-FOUND.
036200     MOVE    REQ-TO-ACC-ID           TO    ACC-ID.
036300     READ    ACCTMST KEY IS EXTERNALLY-DESCRIBED-KEY.
036400     IF  WK-C-SUCCESSFUL
036500         MOVE    "Y"                 TO    WS-C-TO-FOUND.
036600*
036700 B029-READ-TO-ACCOUNT-EX.
036800     EXIT.
036900*
037000*-----------------------------------------------------------------*
037100 B030-CHECK-FROM-AVAILABLE.
037200*-----------------------------------------------------------------*
037300     MOVE    REQ-FROM-VERSION        TO    WK-C-VACAV-REQ-VERSION.
037400     MOVE    WS-C-FROM-VERSION       TO    WK-C-VACAV-MST-VERSION.
037500     MOVE    WS-C-FROM-STATUS        TO    WK-C-VACAV-MST-STATUS.
037600     CALL    "TRFVACAV"  USING  WK-C-VACAV-RECORD.
037700*
037800 B039-CHECK-FROM-AVAILABLE-EX.
037900     EXIT.
038000*
038100*-----------------------------------------------------------------*
038200 B040-CHECK-FUNDS.
038300*-----------------------------------------------------------------*
038400     MOVE    WS-C-FROM-BALANCE       TO    WK-C-VFUND-BALANCE.
038500     MOVE    REQ-AMOUNT              TO    WK-C-VFUND-AMOUNT.
038600     CALL    "TRFVFUND"  USING  WK-C-VFUND-RECORD.                TRF038  
038700*
038800 B049-CHECK-FUNDS-EX.
038900     EXIT.
039000*
039100*-----------------------------------------------------------------*
039200*  B050-CHECK-TO-AVAILABLE - ACCTMST-REC IS STILL POSITIONED ON   *
039300*  THE TO-ACCOUNT FROM B020 ABOVE.                                 *
039400*-----------------------------------------------------------------*
039500 B050-CHECK-TO-AVAILABLE.
039600*-----------------------------------------------------------------*
039700     MOVE    REQ-TO-VERSION          TO    WK-C-VACAV-REQ-VERSION.
039800     MOVE    ACC-VERSION             TO    WK-C-VACAV-MST-VERSION.
039900     MOVE    ACC-STATUS              TO    WK-C-VACAV-MST-STATUS.
040000     CALL    "TRFVACAV"  USING  WK-C-VACAV-RECORD.
040100*
040200 B059-CHECK-TO-AVAILABLE-EX.
040300     EXIT.
040400*
040500*-----------------------------------------------------------------*
040600*  B060-APPLY-POSTING - DEBIT AND CREDIT ARE APPLIED TOGETHER.    *
040700*  ACCTMST-REC IS STILL POSITIONED ON THE TO-ACCOUNT, SO THE      *
040800*  CREDIT IS REWRITTEN FIRST, THEN THE FROM-ACCOUNT IS RE-READ    *
040900*  BY KEY AND THE DEBIT IS REWRITTEN SECOND.                      *
041000*-----------------------------------------------------------------*
041100 B060-APPLY-POSTING.
041200*-----------------------------------------------------------------*
041300     ADD     REQ-AMOUNT              TO    ACC-BALANCE.
041400     ADD     1                       TO    ACC-VERSION.
041500     REWRITE ACCTMST-REC.
041600     IF  NOT WK-C-SUCCESSFUL
041700         DISPLAY "TRFPOST - REWRITE FILE ERROR - ACCTMST (TO)"
041800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041900         GO TO Y900-ABNORMAL-TERMINATION.
042000*
042100     PERFORM B080-RAISE-UPDATED-EVENT
042200        THRU B089-RAISE-UPDATED-EVENT-EX.
042300*
042400     MOVE    WS-C-FROM-SAVE-RECORD   TO    ACCTMST-REC.
042500     SUBTRACT REQ-AMOUNT             FROM  ACC-BALANCE.
042600     ADD     1                       TO    ACC-VERSION.
042700     REWRITE ACCTMST-REC.
042800     IF  NOT WK-C-SUCCESSFUL
042900         DISPLAY "TRFPOST - REWRITE FILE ERROR - ACCTMST (FROM)"
043000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043100         GO TO Y900-ABNORMAL-TERMINATION.
043200*
043300     PERFORM B080-RAISE-UPDATED-EVENT
043400        THRU B089-RAISE-UPDATED-EVENT-EX.
043500*
043600 B069-APPLY-POSTING-EX.
043700     EXIT.
043800*
043900*-----------------------------------------------------------------*
044000 B070-WRITE-COMPLETION-EVENT.
044100*-----------------------------------------------------------------*
044200     MOVE    REQ-TXN-ID              TO    WK-C-VOBXWR-ID.
044300     MOVE    REQ-TXN-ID              TO    WK-C-VOBXWR-AGGR-ID.
044400     MOVE    "Transaction"           TO    WK-C-VOBXWR-AGGR-TYPE.
044500     MOVE    "TransactionProcessedEvent"
044600                                      TO    WK-C-VOBXWR-EVENT-TYPE.
044700     MOVE    "transaction.processed" TO    WK-C-VOBXWR-TOPIC.
044800     MOVE    SPACES                  TO    WK-C-VOBXWR-PAYLOAD.
044900     STRING  REQ-TXN-ID " " WS-C-TRN-STATUS " " "null"
045000             DELIMITED BY SIZE       INTO  WK-C-VOBXWR-PAYLOAD.
045100     CALL    "TRFOBXWR"  USING  WK-C-VOBXWR-RECORD.
045200     ADD     1                       TO WS-N-EVENTS-WRITTEN.
045300*
045400 B079-WRITE-COMPLETION-EVENT-EX.
045500     EXIT.
045600*
045700*-----------------------------------------------------------------*
045800 B080-RAISE-UPDATED-EVENT.
045900*-----------------------------------------------------------------*
046000     MOVE    ACC-ID                  TO    WK-C-VOBXWR-ID.
046100     MOVE    ACC-ID                  TO    WK-C-VOBXWR-AGGR-ID.
046200     MOVE    "Account"               TO    WK-C-VOBXWR-AGGR-TYPE.
046300     MOVE    "AccountUpdatedEvent"   TO    WK-C-VOBXWR-EVENT-TYPE.
046400     MOVE    "account.updated"       TO    WK-C-VOBXWR-TOPIC.
046500     MOVE    SPACES                  TO    WK-C-VOBXWR-PAYLOAD.
046600     STRING  ACC-ID " " ACC-NUMBER " " ACC-STATUS
046700             DELIMITED BY SIZE       INTO  WK-C-VOBXWR-PAYLOAD.
046800     CALL    "TRFOBXWR"  USING  WK-C-VOBXWR-RECORD.
046900     ADD     1                       TO WS-N-EVENTS-WRITTEN.
047000*
047100 B089-RAISE-UPDATED-EVENT-EX.
047200     EXIT.
047300*
047400*-----------------------------------------------------------------*
047500 C900-READ-TRFREQ.
047600*-----------------------------------------------------------------*
047700     READ TRFREQ.
047800     IF  WK-C-END-OF-FILE
047900         MOVE "Y"                    TO    WS-C-TRFREQ-EOF
048000         GO TO C999-READ-TRFREQ-EX.
048100*
048200     IF  NOT WK-C-SUCCESSFUL
048300         DISPLAY "TRFPOST - READ FILE ERROR - TRFREQ"
048400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048500         GO TO Y900-ABNORMAL-TERMINATION.
048600*
048700 C999-READ-TRFREQ-EX.
048800     EXIT.
048900*
049000*-----------------------------------------------------------------*
049100 D000-PRINT-CONTROL-TOTALS.
049200*-----------------------------------------------------------------*
049300     MOVE    SPACES                  TO    RPT-LINE.
049400     WRITE   RPT-LINE                AFTER ADVANCING 2 LINES.
049500*
049600     MOVE    SPACES                  TO    WS-PR-TOTALS.
049700     MOVE    "REQUESTS READ"         TO    PRT-LABEL.
049800     MOVE    WS-N-READ               TO    PRT-COUNT.
049900     WRITE   RPT-LINE FROM WS-PR-TOTALS AFTER ADVANCING 1 LINE.
050000*
050100     MOVE    SPACES                  TO    WS-PR-TOTALS.
050200     MOVE    "CORRECT POSTINGS - COUNT / AMOUNT"
050300                                      TO    PRT-LABEL.
050400     MOVE    WS-N-CORRECT            TO    PRT-COUNT.
050500     MOVE    WS-A-AMOUNT-TOTAL       TO    PRT-AMOUNT.
050600     WRITE   RPT-LINE FROM WS-PR-TOTALS AFTER ADVANCING 1 LINE.
050700*
050800     MOVE    SPACES                  TO    WS-PR-TOTALS.
050900     MOVE    "INCORRECT POSTINGS"    TO    PRT-LABEL.
051000     MOVE    WS-N-INCORRECT          TO    PRT-COUNT.
051100     WRITE   RPT-LINE FROM WS-PR-TOTALS AFTER ADVANCING 1 LINE.
051200*
051300     MOVE    SPACES                  TO    WS-PR-TOTALS.
051400     MOVE    "FAILED POSTINGS"       TO    PRT-LABEL.
051500     MOVE    WS-N-FAILED             TO    PRT-COUNT.
051600     WRITE   RPT-LINE FROM WS-PR-TOTALS AFTER ADVANCING 1 LINE.
051700*
051800     MOVE    SPACES                  TO    WS-PR-TOTALS.
051900     MOVE    "OUTBOX EVENTS WRITTEN"  TO    PRT-LABEL.
052000     MOVE    WS-N-EVENTS-WRITTEN     TO    PRT-COUNT.             TRF084
052100     WRITE   RPT-LINE FROM WS-PR-TOTALS AFTER ADVANCING 1 LINE.
052150* TRF093 - SENT/RETRIED/PERM-FAILED COUNTS NOW FOLLOW, APPENDED   TRF093
052160*          TO THIS SAME RUN-REPORT BY THE DISPATCHER TRFOBXPB.    TRF093
052200*
052300 D099-PRINT-CONTROL-TOTALS-EX.
052400     EXIT.
052500*
052600*-----------------------------------------------------------------*
052700*  E000-PRINT-MASTER-LISTING - SEQUENTIAL SCAN OF THE WHOLE       *
052800*  MASTER FILE FOR THE CLOSING-BALANCE LISTING AND GRAND TOTAL.   *
052900*-----------------------------------------------------------------*
053000 E000-PRINT-MASTER-LISTING.
053100*-----------------------------------------------------------------*
053200     MOVE    SPACES                  TO    RPT-LINE.
053300     WRITE   RPT-LINE                AFTER ADVANCING TOP-OF-FORM.
053400     WRITE   RPT-LINE FROM WS-PR-MASTER-HDG AFTER ADVANCING 1 LINE.
053500*
053600     MOVE    LOW-VALUES              TO    ACC-ID.
053700     START   ACCTMST KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY.
053800     IF  NOT WK-C-SUCCESSFUL
053900         GO TO E090-PRINT-GRAND-TOTAL.
054000*
054100 E010-SCAN-NEXT.
054200     READ    ACCTMST NEXT RECORD.
054300     IF  WK-C-END-OF-FILE
054400         GO TO E090-PRINT-GRAND-TOTAL.
054500*
054600     MOVE    SPACES                  TO    WS-PR-MASTER-LINE.
054700     MOVE    ACC-NUMBER              TO    PRM-NUMBER.
054800     MOVE    ACC-OWNER-NAME          TO    PRM-OWNER.
054900     MOVE    ACC-STATUS              TO    PRM-STATUS.
055000     MOVE    ACC-VERSION             TO    PRM-VERSION.
055100     MOVE    ACC-BALANCE             TO    PRM-BALANCE.
055200     WRITE   RPT-LINE FROM WS-PR-MASTER-LINE AFTER ADVANCING 1 LINE.
055300*
055400     ADD  ACC-BALANCE             TO WS-A-CLOSE-BALANCE-TOTAL.    TRF071
055500     GO TO E010-SCAN-NEXT.
055600*
055700 E090-PRINT-GRAND-TOTAL.
055710* TRF091 - OPENING VS CLOSING BALANCE CHECK ADDED BELOW.          TRF091
055800     MOVE    SPACES                  TO    WS-PR-TOTALS.
055810     MOVE    "GRAND TOTAL OF OPENING BALANCES"
055820                                      TO    PRT-LABEL.
055830     MOVE    WS-A-OPEN-BALANCE-TOTAL TO    PRT-AMOUNT.
055840     WRITE   RPT-LINE FROM WS-PR-TOTALS AFTER ADVANCING 2 LINES.
055850*
055860     MOVE    SPACES                  TO    WS-PR-TOTALS.
055900     MOVE    "GRAND TOTAL OF CLOSING BALANCES"
056000                                      TO    PRT-LABEL.
056100     MOVE    WS-A-CLOSE-BALANCE-TOTAL
056200                                      TO    PRT-AMOUNT.
056300     WRITE   RPT-LINE FROM WS-PR-TOTALS AFTER ADVANCING 1 LINE.
056310*
056320     MOVE    SPACES                  TO    WS-PR-TOTALS.
056330     IF  WS-A-OPEN-BALANCE-TOTAL = WS-A-CLOSE-BALANCE-TOTAL
056340         MOVE "BALANCE CHECK - IN BALANCE"
056350                                      TO    PRT-LABEL
056360     ELSE
056370         MOVE "BALANCE CHECK - *** OUT OF BALANCE ***"
056380                                      TO    PRT-LABEL.
056390     WRITE   RPT-LINE FROM WS-PR-TOTALS AFTER ADVANCING 1 LINE.
056400*
056500 E099-PRINT-MASTER-LISTING-EX.
056600     EXIT.
056700*
056800*-----------------------------------------------------------------*
056900 F900-PRINT-HEADINGS.
057000*-----------------------------------------------------------------*
057100     ACCEPT   WK-DTTM-SYSDATE         FROM DATE YYYYMMDD.
057200     ADD      1                       TO WS-N-PAGE-COUNT.
057300*
057400     MOVE     SPACES                  TO    WS-PR-HDG-1.
057500     STRING   WK-DTTM-SYS-CCYY "-" WK-DTTM-SYS-MM "-"
057600              WK-DTTM-SYS-DD DELIMITED BY SIZE                    TRF017  
057700              INTO  PR1-RUN-DATE.
057800     MOVE     WS-N-PAGE-COUNT         TO    PR1-PAGE-NO.
057900     WRITE    RPT-LINE FROM WS-PR-HDG-1 AFTER ADVANCING TOP-OF-FORM.
058000     WRITE    RPT-LINE FROM WS-PR-HDG-2 AFTER ADVANCING 2 LINES.
058100*
058200 F999-PRINT-HEADINGS-EX.
058300     EXIT.
058400*
058500 Y900-ABNORMAL-TERMINATION.
058600     PERFORM Z000-END-PROGRAM-ROUTINE
058700        THRU Z999-END-PROGRAM-ROUTINE-EX.
058800     GOBACK.
058900*
059000*-----------------------------------------------------------------*
059100 Z000-END-PROGRAM-ROUTINE.
059200*-----------------------------------------------------------------*
059300     CLOSE TRFREQ.
059400     CLOSE ACCTMST.
059500     CLOSE RUNRPT.
059600*
059700 Z999-END-PROGRAM-ROUTINE-EX.
059800     EXIT.
059900*
060000******************************************************************
060100*************** END OF PROGRAM SOURCE  TRFPOST *****************
060200******************************************************************
