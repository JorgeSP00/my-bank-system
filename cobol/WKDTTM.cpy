000100* WKDTTM.CPYBK
000200*-----------------------------------------------------------------*
000300* COMMON WORKING STORAGE - RUN DATE/TIMESTAMP WORK AREA SHARED    *
000400* BY ALL TRF* PROGRAMS AS "01 WK-C-COMMON. COPY WKDTTM."          *
000500* REPLACES THE OLD FIL3090 COPYBOOK FOR THE CASH MGMT REBUILD.    *
000600* WK-DTTM-STAMP IS BUILT ONCE PER RUN BY B900-BUILD-TIMESTAMP     *
000700* AND MOVED INTO EVERY -CREATED-TS / -SENT-TS FIELD WRITTEN.      *
000800*-----------------------------------------------------------------*
000900* AMENDMENT HISTORY:                                              *
001000*-----------------------------------------------------------------*
001100* TAG    DEV     DATE       DESCRIPTION                           *
001200*------- ------- ---------- ---------------------------------    *
001300* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001400*                  MODERNISATION PROJECT MIG#8814 - RETIRES       *
001500*                  FIL3090                                        *
001600*-----------------------------------------------------------------*
001700     05  WK-DTTM-SYSDATE               PIC 9(08).
001800     05  WK-DTTM-SYSDATE-R REDEFINES WK-DTTM-SYSDATE.
001900         10  WK-DTTM-SYS-CCYY          PIC 9(04).
002000         10  WK-DTTM-SYS-MM            PIC 9(02).
002100         10  WK-DTTM-SYS-DD            PIC 9(02).
002200*
002300     05  WK-DTTM-SYSTIME               PIC 9(08).
002400     05  WK-DTTM-SYSTIME-R REDEFINES WK-DTTM-SYSTIME.
002500         10  WK-DTTM-SYS-HH            PIC 9(02).
002600         10  WK-DTTM-SYS-MN            PIC 9(02).
002700         10  WK-DTTM-SYS-SC            PIC 9(02).
002800         10  WK-DTTM-SYS-HS            PIC 9(02).
002900*
003000     05  WK-DTTM-STAMP                 PIC X(26).
003100     05  WK-DTTM-STAMP-R REDEFINES WK-DTTM-STAMP.
003200         10  WK-DTTM-ST-CCYY           PIC 9(04).
003300         10  WK-DTTM-ST-DASH1          PIC X(01).
003400         10  WK-DTTM-ST-MM             PIC 9(02).
003500         10  WK-DTTM-ST-DASH2          PIC X(01).
003600         10  WK-DTTM-ST-DD             PIC 9(02).
003700         10  WK-DTTM-ST-DASH3          PIC X(01).
003800         10  WK-DTTM-ST-HH             PIC 9(02).
003900         10  WK-DTTM-ST-DOT1           PIC X(01).
004000         10  WK-DTTM-ST-MN             PIC 9(02).
004100         10  WK-DTTM-ST-DOT2           PIC X(01).
004200         10  WK-DTTM-ST-SC             PIC 9(02).
004300         10  WK-DTTM-ST-DOT3           PIC X(01).
004400         10  WK-DTTM-ST-MIC            PIC 9(06).
004500*
004600     05  WK-DTTM-RUN-SEQ               PIC 9(06) COMP    VALUE ZERO.
004700*
004800     05  FILLER                        PIC X(01).
