000100* OBXJNL.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: OBXJNLR   FROM FILE OBXJNL   OF LIBRARY TRFLIB      *
000400* OUTBOX JOURNAL - ONE ROW PER DOMAIN EVENT RAISED BY TRFACMNT,   *
000500* TRFPOST OR TRFREGMT.  SCANNED AND REWRITTEN BY TRFOBXPB IN      *
000600* CREATED-TIMESTAMP ORDER.  SAME LAYOUT SERVES PSTEVT.            *
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:                                              *
000900*-----------------------------------------------------------------*
001000* TAG    DEV     DATE       DESCRIPTION                           *
001100*------- ------- ---------- ---------------------------------    *
001200* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001300*                  MODERNISATION PROJECT MIG#8814                *
001400*-----------------------------------------------------------------*
001500     05  OBXJNL-RECORD                PIC X(247).
001600*
001700     05  OBXJNL-R  REDEFINES OBXJNL-RECORD.
001800         06  OBX-ID                    PIC X(12).
001900*                        UNIQUE EVENT KEY
002000         06  OBX-AGGREGATE-TYPE        PIC X(12).
002100*                        "Account" OR "Transaction"
002200         06  OBX-AGGREGATE-ID          PIC X(12).
002300*                        KEY OF THE ENTITY THE EVENT IS ABOUT
002400         06  OBX-EVENT-TYPE            PIC X(30).
002500*                        AccountCreatedEvent/AccountUpdatedEvent/
002600*                        TransactionRequestedMessage/
002700*                        TransactionProcessedEvent
002800         06  OBX-TOPIC                 PIC X(25).
002900*                        DESTINATION CHANNEL
003000         06  OBX-PAYLOAD               PIC X(80).
003100*                        FLATTENED EVENT PAYLOAD
003200         06  OBX-STATUS                PIC X(08).
003300*                        PENDING / SENT / FAILED
003400         06  OBX-ATTEMPTS              PIC 9(02).
003500*                        PUBLISH ATTEMPT COUNT
003600         06  OBX-CREATED-TS            PIC X(26).
003700*                        CREATION TIMESTAMP
003800         06  OBX-SENT-TS               PIC X(26).
003900*                        TIMESTAMP WHEN MARKED SENT - SPACES UNTIL
004000         06  FILLER                    PIC X(14).
