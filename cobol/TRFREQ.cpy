000100* TRFREQ.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: TRFREQR   FROM FILE TRFREQ   OF LIBRARY TRFLIB      *
000400* POSTING ENGINE WORK QUEUE - ONE ROW PER TRANSFER REQUEST.       *
000500* WRITTEN BY TRFREGMT (TRANSACTIONREQUESTEDMESSAGE), CONSUMED BY  *
000600* TRFPOST IN ARRIVAL ORDER.                                       *
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:                                              *
000900*-----------------------------------------------------------------*
001000* TAG    DEV     DATE       DESCRIPTION                           *
001100*------- ------- ---------- ---------------------------------    *
001200* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001300*                  MODERNISATION PROJECT MIG#8814                *
001400*-----------------------------------------------------------------*
001500     05  TRFREQ-RECORD                PIC X(74).
001600*
001700     05  TRFREQ-R  REDEFINES TRFREQ-RECORD.
001800         06  REQ-TXN-ID                PIC X(12).
001900*                        TRANSACTION ID
002000         06  REQ-FROM-ACC-ID           PIC X(12).
002100*                        SOURCE ACCOUNT KEY
002200         06  REQ-FROM-VERSION          PIC 9(09).
002300*                        EXPECTED SOURCE ACCOUNT VERSION
002400         06  REQ-TO-ACC-ID             PIC X(12).
002500*                        DESTINATION ACCOUNT KEY
002600         06  REQ-TO-VERSION            PIC 9(09).
002700*                        EXPECTED DEST ACCOUNT VERSION
002800         06  REQ-AMOUNT                PIC S9(17)V99 COMP-3.
002900*                        AMOUNT TO TRANSFER
003000         06  FILLER                    PIC X(10).
