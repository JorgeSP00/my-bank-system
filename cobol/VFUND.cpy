000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ------------------------------------------------------------------------
000500* TRF003 ACNRJR 06/11/2020 - CASH MGMT MODERNISATION - MIG#8814
000600*               - LINKAGE RECORD FOR TRFVFUND (CHECK-FUNDS
000700*                 PREDICATE)
000800* ------------------------------------------------------------------------
000900 01  WK-C-VFUND-RECORD.
001000     05  WK-C-VFUND-INPUT.
001100        10  WK-C-VFUND-BALANCE        PIC S9(17)V99.
001200        10  WK-C-VFUND-AMOUNT         PIC S9(17)V99.
001300     05  WK-C-VFUND-OUTPUT.
001400        10  WK-C-VFUND-SUFFICIENT     PIC X(01).
001450        10  FILLER                    PIC X(01).
