000100* TRFINS.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: TRFINSR   FROM FILE TRFINS   OF LIBRARY TRFLIB      *
000400* TRANSFER INSTRUCTION - CLIENT-FACING TRANSFER REQUEST, BY       *
000500* ACCOUNT NUMBER.  CONSUMED BY TRFREGMT TO OPEN A REGISTER ROW.   *
000600*-----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                              *
000800*-----------------------------------------------------------------*
000900* TAG    DEV     DATE       DESCRIPTION                           *
001000*------- ------- ---------- ---------------------------------    *
001100* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001200*                  MODERNISATION PROJECT MIG#8814                *
001300*-----------------------------------------------------------------*
001400     05  TRFINS-RECORD                PIC X(110).
001500*
001600     05  TRFINS-R  REDEFINES TRFINS-RECORD.
001700         06  TRI-FROM-ACC-NUMBER       PIC X(20).
001800*                        SOURCE ACCOUNT NUMBER
001900         06  TRI-TO-ACC-NUMBER         PIC X(20).
002000*                        DESTINATION ACCOUNT NUMBER
002100         06  TRI-AMOUNT                PIC S9(17)V99 COMP-3.
002200*                        AMOUNT - MUST BE STRICTLY POSITIVE
002300         06  TRI-TYPE                  PIC X(10).
002400*                        TRANSACTION TYPE CODE
002500         06  TRI-DESCRIPTION           PIC X(40).
002600*                        FREE-TEXT DESCRIPTION
002700         06  FILLER                    PIC X(10).
