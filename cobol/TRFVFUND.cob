000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVFUND.
000500 AUTHOR.         ANNIE REYES CRUZ.
000600 INSTALLATION.   TRFLIB CASH MANAGEMENT - BATCH TRANSFER SYSTEM.
000700 DATE-WRITTEN.   05 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                  IS CONFIDENTIAL AND MUST NOT BE COPIED OR
001100                  DISCLOSED WITHOUT AUTHORISATION.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK WHETHER A
001400*               SOURCE ACCOUNT HOLDS SUFFICIENT FUNDS FOR A
001500*               TRANSFER - BALANCE MUST BE GREATER THAN OR
001600*               EQUAL TO THE AMOUNT REQUESTED.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TRF004 - ACNRJR - 05/11/1991 - CASH MGMT MODERNISATION PROJECT  TRF004  
002200*                  - MIG#8814 - INITIAL VERSION, SPLIT OUT OF
002300*                    THE OLD BANK-ACCOUNT-TABLE-EXT ROUTINE.
002400* TRF017 - ACNRJR - 30/12/1998 - Y2K REMEDIATION - NO LOGIC       TRF017  
002500*                    CHANGE, HEADER ONLY.
002600* TRF052 - MTAN    - 03/07/2011 - REQ#31004 - BALANCE MAY         TRF052  
002700*                    REACH EXACTLY ZERO - EQUALITY IS ALLOWED.
002800*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100***************
004200 DATA DIVISION.
004300***************
004400 FILE SECTION.
004500**************
004600*
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM TRFVFUND **".
005100*
005200 01  WK-C-COMMON.
005300     COPY WKCOMM.
005400     COPY WKDTTM.
005500*
005600 01  WS-C-WORK-AREA.
005700     05  WS-C-FUNDS-OK               PIC X(01)  VALUE "N".
005800         88  WS-FUNDS-ARE-OK                    VALUE "Y".
005850     05  FILLER                      PIC X(01).
005900*
006000*****************
006100 LINKAGE SECTION.
006200*****************
006300 COPY VFUND.
006400 EJECT
006500********************************************
006600 PROCEDURE DIVISION USING WK-C-VFUND-RECORD.
006700********************************************
006800 MAIN-MODULE.
006900     PERFORM A000-CHECK-FUNDS
007000        THRU A099-CHECK-FUNDS-EX.
007100     GOBACK.
007200*
007300*-----------------------------------------------------------------*
007400*  A000-CHECK-FUNDS                                               *
007500*  FUNDS RULE : FROM-BALANCE >= AMOUNT. EQUALITY IS ALLOWED - A   *
007600*               TRANSFER MAY BRING THE BALANCE TO EXACTLY ZERO.   *
007700*-----------------------------------------------------------------*
007800 A000-CHECK-FUNDS.
007900*-----------------------------------------------------------------*
008000     MOVE    "N"                     TO    WK-C-VFUND-SUFFICIENT.
008100     MOVE    "N"                     TO    WS-C-FUNDS-OK.
008200*
008300     IF  WK-C-VFUND-BALANCE NOT LESS THAN WK-C-VFUND-AMOUNT       TRF052  
008400         MOVE    "Y"                 TO    WS-C-FUNDS-OK.
008500*
008600     IF  WS-FUNDS-ARE-OK
008700         MOVE    "Y"                 TO    WK-C-VFUND-SUFFICIENT.
008800*
008900 A099-CHECK-FUNDS-EX.
009000     EXIT.
009100*
009200******************************************************************
009300*************** END OF PROGRAM SOURCE  TRFVFUND ****************
009400******************************************************************
