000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFOBXWR.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   TRFLIB CASH MANAGEMENT - BATCH TRANSFER SYSTEM.
000700 DATE-WRITTEN.   06 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT
001000                  IS CONFIDENTIAL AND MUST NOT BE COPIED OR
001100                  DISCLOSED WITHOUT AUTHORISATION.
001200*
001300*DESCRIPTION :  THIS ROUTINE APPENDS ONE EVENT RECORD TO THE
001400*               OUTBOX JOURNAL.  STATUS IS ALWAYS SET TO
001500*               PENDING AND THE CREATED TIMESTAMP IS STAMPED
001600*               FROM THE SYSTEM CLOCK.  CALLED BY TRFACMNT,
001700*               TRFPOST AND TRFREGMT WHENEVER THEY RAISE A
001800*               DOMAIN EVENT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TRF005 - DESMONDL - 06/11/1991 - CASH MGMT MODERNISATION        TRF005  
002400*                    - MIG#8814 - INITIAL VERSION.
002500* TRF017 - ACNRJR   - 30/12/1998 - Y2K REMEDIATION - CREATED-TS   TRF017  
002600*                      NOW CARRIES A 4-DIGIT CENTURY/YEAR.
002700* TRF063 - JLIM     - 21/05/2014 - REQ#40221 - ATTEMPTS COUNT     TRF063  
002800*                      EXPLICITLY ZEROED ON CREATE.
002900*----------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT OBXJNL ASSIGN TO DDOBXJNL
004200            ORGANIZATION      IS SEQUENTIAL
004300            ACCESS MODE       IS SEQUENTIAL
004400            FILE STATUS       IS WK-C-FILE-STATUS.
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100 FD  OBXJNL
005200     LABEL RECORDS ARE OMITTED
005300     DATA RECORD IS OBXJNL-REC.
005400 01  OBXJNL-REC.
005500     COPY OBXJNL.
005600*
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER              PIC X(24)  VALUE
006100     "** PROGRAM TRFOBXWR **".
006200*
006300 01  WK-C-COMMON.
006400     COPY WKCOMM.
006500     COPY WKDTTM.
006600*
006700*****************
006800 LINKAGE SECTION.
006900*****************
007000 COPY VOBXWR.
007100 EJECT
007200*********************************************
007300 PROCEDURE DIVISION USING WK-C-VOBXWR-RECORD.
007400*********************************************
007500 MAIN-MODULE.
007600     PERFORM A000-APPEND-EVENT
007700        THRU A099-APPEND-EVENT-EX.
007800     GOBACK.
007900*
008000*-----------------------------------------------------------------*
008100 A000-APPEND-EVENT.
008200*-----------------------------------------------------------------*
008300     MOVE    SPACES                  TO    WK-C-VOBXWR-ERROR-CD.
008400*
008500     PERFORM B900-BUILD-TIMESTAMP
008600        THRU B999-BUILD-TIMESTAMP-EX.
008700*
008800     MOVE    SPACES                  TO    OBXJNL-REC.
008900     MOVE    WK-C-VOBXWR-ID          TO    OBX-ID.
009000     MOVE    WK-C-VOBXWR-AGGR-TYPE   TO    OBX-AGGREGATE-TYPE.
009100     MOVE    WK-C-VOBXWR-AGGR-ID     TO    OBX-AGGREGATE-ID.
009200     MOVE    WK-C-VOBXWR-EVENT-TYPE  TO    OBX-EVENT-TYPE.
009300     MOVE    WK-C-VOBXWR-TOPIC       TO    OBX-TOPIC.
009400     MOVE    WK-C-VOBXWR-PAYLOAD     TO    OBX-PAYLOAD.
009500     MOVE    "PENDING "              TO    OBX-STATUS.
009600     MOVE    ZERO                    TO    OBX-ATTEMPTS.          TRF063  
009700     MOVE    WK-DTTM-STAMP           TO    OBX-CREATED-TS.        TRF017  
009800     MOVE    SPACES                  TO    OBX-SENT-TS.
009900*
010000     OPEN EXTEND OBXJNL.
010100     IF  NOT WK-C-SUCCESSFUL
010200         MOVE    "EW"                TO    WK-C-VOBXWR-ERROR-CD
010300         GO TO A099-APPEND-EVENT-EX.
010400*
010500     WRITE OBXJNL-REC.
010600     IF  NOT WK-C-SUCCESSFUL
010700         MOVE    "EW"                TO    WK-C-VOBXWR-ERROR-CD.
010800*
010900     CLOSE OBXJNL.
011000*
011100 A099-APPEND-EVENT-EX.
011200     EXIT.
011300*
011400*-----------------------------------------------------------------*
011500*  B900-BUILD-TIMESTAMP - STAMP THE OUTBOX RECORD FROM THE        *
011600*  SYSTEM CLOCK.  FORMAT IS CCYY-MM-DD-HH.MN.SC.MIC (26 BYTES).   *
011700*-----------------------------------------------------------------*
011800 B900-BUILD-TIMESTAMP.
011900*-----------------------------------------------------------------*
012000     ACCEPT   WK-DTTM-SYSDATE         FROM DATE YYYYMMDD.
012100     ACCEPT   WK-DTTM-SYSTIME         FROM TIME.
012200*
012300     MOVE     WK-DTTM-SYS-CCYY        TO WK-DTTM-ST-CCYY.
012400     MOVE     WK-DTTM-SYS-MM          TO WK-DTTM-ST-MM.
012500     MOVE     WK-DTTM-SYS-DD          TO WK-DTTM-ST-DD.
012600     MOVE     WK-DTTM-SYS-HH          TO WK-DTTM-ST-HH.
012700     MOVE     WK-DTTM-SYS-MN          TO WK-DTTM-ST-MN.
012800     MOVE     WK-DTTM-SYS-SC          TO WK-DTTM-ST-SC.
012900     MOVE     "-"                     TO WK-DTTM-ST-DASH1
013000                                          WK-DTTM-ST-DASH2
013100                                          WK-DTTM-ST-DASH3.
013200     MOVE     "."                     TO WK-DTTM-ST-DOT1
013300                                          WK-DTTM-ST-DOT2
013400                                          WK-DTTM-ST-DOT3.
013500     MOVE     WK-DTTM-SYS-HS          TO WK-DTTM-ST-MIC.
013600     ADD      1                       TO WK-DTTM-RUN-SEQ.
013700*
013800 B999-BUILD-TIMESTAMP-EX.
013900     EXIT.
014000*
014100******************************************************************
014200*************** END OF PROGRAM SOURCE  TRFOBXWR ****************
014300******************************************************************
