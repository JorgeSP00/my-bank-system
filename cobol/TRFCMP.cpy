000100* TRFCMP.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: TRFCMPR   FROM FILE TRFCMP   OF LIBRARY TRFLIB      *
000400* POSTING ENGINE RESULT - ONE ROW PER TRANSFER REQUEST PROCESSED. *
000500* WRITTEN BY TRFPOST, FED BACK TO TRFREGMT TO UPDATE THE REGISTER.*
000600*-----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                              *
000800*-----------------------------------------------------------------*
000900* TAG    DEV     DATE       DESCRIPTION                           *
001000*------- ------- ---------- ---------------------------------    *
001100* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001200*                  MODERNISATION PROJECT MIG#8814                *
001300*-----------------------------------------------------------------*
001400     05  TRFCMP-RECORD                PIC X(63).
001500*
001600     05  TRFCMP-R  REDEFINES TRFCMP-RECORD.
001700         06  CMP-TXN-ID                PIC X(12).
001800*                        TRANSACTION ID
001900         06  CMP-STATUS                PIC X(10).
002000*                        CORRECT / INCORRECT / FAILED
002100         06  CMP-OBSERVATIONS          PIC X(40).
002200*                        NOTE - SOURCE EMITS THE LITERAL "null"
002300         06  FILLER                    PIC X(01).
