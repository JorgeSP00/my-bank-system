000100* WKCOMM.CPYBK
000200*-----------------------------------------------------------------*
000300* COMMON WORKING STORAGE - FILE STATUS SWITCH AND CONDITION NAMES *
000400* SHARED BY ALL TRF* PROGRAMS AS "01 WK-C-COMMON. COPY WKCOMM."   *
000500* REPLACES THE OLD ASCMWS COPYBOOK FOR THE CASH MGMT REBUILD.     *
000600*-----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                              *
000800*-----------------------------------------------------------------*
000900* TAG    DEV     DATE       DESCRIPTION                           *
001000*------- ------- ---------- ---------------------------------    *
001100* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001200*                  MODERNISATION PROJECT MIG#8814 - RETIRES       *
001300*                  ASCMWS                                         *
001400*-----------------------------------------------------------------*
001500     05  WK-C-FILE-STATUS              PIC X(02)  VALUE "00".
001600         88  WK-C-SUCCESSFUL                      VALUE "00".
001700         88  WK-C-DUPLICATE-KEY                   VALUE "22".
001800         88  WK-C-RECORD-NOT-FOUND                VALUE "23".
001900         88  WK-C-END-OF-FILE                     VALUE "10".
002000*
002100     05  WK-C-REC-FOUND                PIC X(01)  VALUE "N".
002200         88  WK-C-FOUND                           VALUE "Y".
002300         88  WK-C-NOT-FOUND                        VALUE "N".
