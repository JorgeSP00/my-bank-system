000100* ACCRPLC.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: ACCRPLCR  FROM FILE ACCRPLC  OF LIBRARY TRFLIB      *
000400* LOCAL ACCOUNT REPLICA - TRFREGMT'S AND TRFACSYN'S COPY OF THE   *
000500* ACCOUNT MASTER, KEYED ON ARP-ACC-ID, KEPT IN STEP BY TRFACSYN   *
000600* FROM ACCOUNT-CREATED / ACCOUNT-UPDATED EVENTS.                  *
000700*-----------------------------------------------------------------*
000800* AMENDMENT HISTORY:                                              *
000900*-----------------------------------------------------------------*
001000* TAG    DEV     DATE       DESCRIPTION                           *
001100*------- ------- ---------- ---------------------------------    *
001200* TRF002 ACNRJR  11/11/2020 - INITIAL VERSION - CASH MGMT         *
001300*                  MODERNISATION PROJECT MIG#8814 - REPLICA      *
001400*                  STORE SPLIT OUT OF ACCEVT FOR KEYED ACCESS     *
001500*-----------------------------------------------------------------*
001600     05  ACCRPLC-RECORD               PIC X(50).
001700*
001800     05  ACCRPLC-R  REDEFINES ACCRPLC-RECORD.
001900         06  ARP-ACC-ID                PIC X(12).
002000*                        ACCOUNT KEY
002100         06  ARP-ACC-NUMBER            PIC X(20).
002200*                        ACCOUNT NUMBER
002300         06  ARP-STATUS                PIC X(08).
002400*                        REPLICA STATUS
002500         06  ARP-VERSION               PIC 9(09).
002600*                        REPLICA VERSION
002700         06  FILLER                    PIC X(01).
