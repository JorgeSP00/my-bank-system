000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ------------------------------------------------------------------------
000500* TRF003 ACNRJR 06/11/2020 - CASH MGMT MODERNISATION - MIG#8814
000600*               - LINKAGE RECORD FOR TRFOBXWR (OUTBOX EVENT
000700*                 WRITER)
000800* ------------------------------------------------------------------------
000900 01  WK-C-VOBXWR-RECORD.
001000     05  WK-C-VOBXWR-INPUT.
001100        10  WK-C-VOBXWR-ID            PIC X(12).
001200        10  WK-C-VOBXWR-AGGR-TYPE     PIC X(12).
001300        10  WK-C-VOBXWR-AGGR-ID       PIC X(12).
001400        10  WK-C-VOBXWR-EVENT-TYPE    PIC X(30).
001500        10  WK-C-VOBXWR-TOPIC         PIC X(25).
001600        10  WK-C-VOBXWR-PAYLOAD       PIC X(80).
001700     05  WK-C-VOBXWR-OUTPUT.
001800        10  WK-C-VOBXWR-ERROR-CD      PIC X(02).
001850        10  FILLER                    PIC X(01).
