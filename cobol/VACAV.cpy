000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ------------------------------------------------------------------------
000500* TRF003 ACNRJR 06/11/2020 - CASH MGMT MODERNISATION - MIG#8814
000600*               - LINKAGE RECORD FOR TRFVACAV (CHECK-ACCOUNT-
000700*                 AVAILABLE PREDICATE)
000800* ------------------------------------------------------------------------
000900 01  WK-C-VACAV-RECORD.
001000     05  WK-C-VACAV-INPUT.
001100        10  WK-C-VACAV-REQ-VERSION    PIC 9(09).
001200        10  WK-C-VACAV-MST-VERSION    PIC 9(09).
001300        10  WK-C-VACAV-MST-STATUS     PIC X(08).
001400     05  WK-C-VACAV-OUTPUT.
001500        10  WK-C-VACAV-AVAILABLE      PIC X(01).
001550        10  FILLER                    PIC X(01).
