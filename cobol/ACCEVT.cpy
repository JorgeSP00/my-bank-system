000100* ACCEVT.CPYBK
000200*-----------------------------------------------------------------*
000300* I-O FORMAT: ACCEVTR   FROM FILE ACCEVT   OF LIBRARY TRFLIB      *
000400* ACCOUNT-CREATED / ACCOUNT-UPDATED EVENT - CONSUMED BY TRFACSYN  *
000500* TO MAINTAIN THE LOCAL ACCOUNT REPLICA (ACCRPLC).                *
000600*-----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                              *
000800*-----------------------------------------------------------------*
000900* TAG    DEV     DATE       DESCRIPTION                           *
001000*------- ------- ---------- ---------------------------------    *
001100* TRF001 ACNRJR  05/11/2020 - INITIAL VERSION - CASH MGMT         *
001200*                  MODERNISATION PROJECT MIG#8814                *
001300*-----------------------------------------------------------------*
001400     05  ACCEVT-RECORD                PIC X(50).
001500*
001600     05  ACCEVT-R  REDEFINES ACCEVT-RECORD.
001700         06  AEV-ACC-ID                PIC X(12).
001800*                        ACCOUNT KEY
001900         06  AEV-ACC-NUMBER            PIC X(20).
002000*                        ACCOUNT NUMBER
002100         06  AEV-STATUS                PIC X(08).
002200*                        ACCOUNT STATUS AT EVENT TIME
002300         06  AEV-VERSION               PIC 9(09).
002400*                        ACCOUNT VERSION AT EVENT TIME
002500         06  FILLER                    PIC X(01).
